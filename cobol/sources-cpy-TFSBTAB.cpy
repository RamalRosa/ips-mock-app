000100* TFSBTAB.CPYBK
000110* IN-CORE TABLE IMAGE OF THE TFSBANK MASTER, BUILT AT START OF
000120* RUN BY THE BATCH DRIVER AND PASSED BY REFERENCE TO TRFVBKM,
000130* AND VIA IT TO TRFVAVR / TRFVCTS.
000140*
000150     05  WK-BTAB-COUNT               PIC S9(04) COMP VALUE ZERO.
000160     05  WK-BTAB-MAXOCC               PIC S9(04) COMP VALUE +300.
000170     05  FILLER                      PIC X(04).
000180     05  WK-BTAB-ENTRY OCCURS 300 TIMES
000190                         INDEXED BY WK-BTAB-IDX.
000200         10  WK-BTAB-BANKID           PIC X(11).
000210         10  WK-BTAB-NAME             PIC X(35).
000220         10  WK-BTAB-LIQUIDITY-BAL    PIC S9(13)V9(2).
000230         10  WK-BTAB-OPEN-BAL         PIC S9(13)V9(2).
