000100* VMSB.CPYBK - LINKAGE PARAMETER FOR TRFXMSGB (PAYMENT MESSAGE
000110* BUILDER).  OPERATION CODES:
000120*     "BUILD103" - BUILD THE CUSTOMER CREDIT TRANSFER MESSAGE
000130*     "BUILD910" - BUILD THE CREDIT ADVICE MESSAGE
000140*****************************************************************
000150* HISTORY OF MODIFICATION:
000160*****************************************************************
000170* G4C01A ACNRJR  11/01/2023 - IPS PHASE 3 - INITIAL VERSION.
000180*****************************************************************
000190 01  WK-VMSB.
000200     05  WK-VMSB-OPER                PIC X(08).
000210     05  WK-VMSB-RUNDTE              PIC 9(08).
000220*                        RUN DATE CCYYMMDD, USED AS VALUE DATE
000230     05  WK-VMSB-OK                  PIC X(01).
000240*                        "Y" BUILT OK, "N" MISSING REQUIRED DATA
