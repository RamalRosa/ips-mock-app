000100* VMSP.CPYBK - LINKAGE PARAMETER FOR TRFXMSGP (PAYMENT MESSAGE
000110* PARSER).  PARSES AN MT103-STYLE TEXT BLOCK BACK INTO A
000120* TFSPAYM WORK RECORD.
000130*****************************************************************
000140* HISTORY OF MODIFICATION:
000150*****************************************************************
000160* G4C02A ACNRJR  11/01/2023 - IPS PHASE 3 - INITIAL VERSION.
000170*****************************************************************
000180 01  WK-VMSP.
000190     05  WK-VMSP-OK                  PIC X(01).
000200*                        "Y" A REFERENCE WAS FOUND, "N" OTHERWISE
