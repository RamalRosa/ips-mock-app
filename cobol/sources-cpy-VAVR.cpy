000100* VAVR.CPYBK - LINKAGE PARAMETER FOR TRFVAVR (ACCOUNT
000110* VERIFICATION CALLED ROUTINE).
000120*****************************************************************
000130* HISTORY OF MODIFICATION:
000140*****************************************************************
000150* G4A002 VENADG  04/05/1991 - IPS LIQUIDITY SWITCH PHASE 1
000160*                           - INITIAL VERSION.
000170*****************************************************************
000180 01  WK-VAVR.
000190     05  WK-VAVR-INPUT.
000200         10  WK-VAVR-INITIATOR-BIC    PIC X(11).
000210         10  WK-VAVR-SENDER-BIC       PIC X(11).
000220         10  WK-VAVR-RECEIVER-BIC     PIC X(11).
000230         10  WK-VAVR-DEBTOR-ACCT      PIC X(20).
000240     05  WK-VAVR-OUTPUT.
000250         10  WK-VAVR-STATUS           PIC X(04).
000260         10  WK-VAVR-REASON-CODE      PIC X(04).
000270         10  WK-VAVR-REASON-TEXT      PIC X(50).
000280         10  WK-VAVR-HOLDER-NAME      PIC X(35).
000290         10  WK-VAVR-BANK-NAME        PIC X(35).
000300         10  WK-VAVR-BANK-CODE        PIC X(11).
