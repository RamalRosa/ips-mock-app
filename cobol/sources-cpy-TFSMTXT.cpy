000100* TFSMTXT.CPYBK
000110* GENERIC SWIFT-STYLE MESSAGE LINE TABLE.  TRFXMSGB LOADS IT
000120* WHEN IT BUILDS AN MT103/MT910; TRFIPS02 WRITES IT TO THE
000130* MESSAGES FILE ONE LINE AT A TIME; TRFXMSGP SCANS IT BACK
000140* WHEN PARSING AN MT103 INTO A PAYMENT RECORD.
000150*
000160     05  WK-MTXT-COUNT               PIC S9(04) COMP VALUE ZERO.
000170     05  WK-MTXT-LINE OCCURS 20 TIMES
000180                         INDEXED BY WK-MTXT-IDX
000190                         PIC X(80).
