000100* TFSACCT.CPYBK
000110* I-O FORMAT: TFSACCT   MASTER FILE OF LIBRARY TRFLIB
000120* CUSTOMER ACCOUNT MASTER - ONE ROW PER ACCOUNT AT A PARTICIPANT
000130*****************************************************************
000140* AMENDMENT HISTORY:
000150*****************************************************************
000160* G1A001 RMENON  06/03/1991 - INITIAL VERSION - LIQUIDITY SWITCH
000170*                             PROJECT.
000180* G1B009 TSOONG  03/07/1996 - ADD ACCT-ID-TYPE / ACCT-ID-NUMBER
000190*                             PER KYC CIRCULAR 96/14.
000200* G2A3F1 ACNRJR  18/02/2019 - CASH MANAGEMENT ROAD MAP - ADD
000210*                             ACCT-CURRENCY, PREVIOUSLY ASSUMED
000220*                             LOCAL CURRENCY ONLY.
000230*****************************************************************
000240     05  TFSACCT-RECORD              PIC X(126).
000250*
000260     05  TFSACCTR REDEFINES TFSACCT-RECORD.
000270         10  TFSACCT-ACCTNO           PIC X(20).
000280*                        ACCOUNT NUMBER - KEY PART 1
000290         10  TFSACCT-BANKID           PIC X(11).
000300*                        SERVICING BANK CODE / BIC - KEY PART 2
000310         10  TFSACCT-HOLDER-NAME      PIC X(35).
000320*                        ACCOUNT HOLDER NAME
000330         10  TFSACCT-ID-TYPE          PIC X(10).
000340*                        HOLDER ID TYPE - "NIC" OR "PASSPORT"
000350         10  TFSACCT-ID-NUMBER        PIC X(20).
000360*                        HOLDER IDENTIFICATION NUMBER
000370         10  TFSACCT-BALANCE          PIC S9(13)V9(2).
000380*                        CURRENT BALANCE
000390         10  TFSACCT-STATUS           PIC X(08).
000400*                        "ACTIVE" / "INACTIVE" / "CLOSED"
000410         10  TFSACCT-CURRENCY         PIC X(03).
000420*                        ISO CURRENCY OF THE ACCOUNT
000430         10  FILLER                   PIC X(04).
000440*                        RESERVED FOR FUTURE USE
