000100 IDENTIFICATION DIVISION.
000110*************************
000120 PROGRAM-ID.     TRFIPS02.
000130 AUTHOR.         A NAIDU.
000140 INSTALLATION.   TRF TREASURY SYSTEMS UNIT.
000150 DATE-WRITTEN.   20 JAN 2023.
000160 DATE-COMPILED.
000170 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000180                  MUST NOT BE COPIED OR DISCLOSED WITHOUT
000190                  AUTHORITY.
000200*
000210*DESCRIPTION :  THIS IS THE SECOND BATCH DRIVER OF THE IPS
000220*               LIQUIDITY SWITCH.  IT READS THE PAYMENT WORK
000230*               FILE SEQUENTIALLY AND FOR EACH PAYMENT CALLS
000240*               TRFXMSGB TWICE - ONCE TO BUILD THE OUTBOUND
000250*               MT103 CUSTOMER CREDIT TRANSFER (STATUS GOES
000260*               NEW TO SENT) AND ONCE TO BUILD THE MT910
000270*               CREDIT CONFIRMATION (STATUS GOES SENT TO
000280*               CREDITED) - THEN CALLS TRFXMSGP TO PARSE THE
000290*               MT103 TEXT BACK AND PROVE THE ROUND TRIP BEFORE
000300*               EITHER MESSAGE TEXT BLOCK IS WRITTEN TO THE
000310*               OUTBOUND MESSAGES FILE.  THE REWORKED PAYMENT
000320*               RECORD IS THEN REWRITTEN TO THE PAYMENTS FILE.
000330*
000340*================================================================
000350* HISTORY OF MODIFICATION:
000360*================================================================
000370* G4C04B - ACNRJR  - 20/01/2023 - IPS PHASE 3 REM 2023 Q1
000380*                     - E-REQUEST# 58201
000390*                     - INITIAL VERSION - DRIVES TRFXMSGB AND
000400*                       TRFXMSGP FOR THE PAYMENT MESSAGE STAGE.
000410*----------------------------------------------------------------*
000420* G4C07D - VENL29  - 14/02/2023 - IPS PHASE 3
000430*                     - e-Req 58201 FOLLOW-ON - THE ROUND-TRIP
000440*                       PARSE OF THE MT103 IS NOW MANDATORY
000450*                       BEFORE THE MT910 IS BUILT; A PAYMENT
000460*                       THAT FAILS TO PARSE BACK IS REJECTED
000470*                       AND NEITHER MESSAGE IS WRITTEN.
000480*----------------------------------------------------------------*
000490* G4C091 - ACNRJR  - 02/05/2023 - IPS PHASE 3 - INTERNAL REVIEW
000500*                     - SWFMT103-AREA/SWFMT910-AREA DROPPED FROM
000510*                       THE TRFXMSGB CALL - THESE STRUCTURED
000520*                       FIELDS WERE NEVER POPULATED BY TRFXMSGB,
000530*                       WHICH BUILDS THE MESSAGE TEXT DIRECTLY.
000540*                       CARRYING THEM FORWARD SERVED NO PURPOSE.
000550*----------------------------------------------------------------*
000560        EJECT
000570********************
000580 ENVIRONMENT DIVISION.
000590********************
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. IBM-AS400.
000620 OBJECT-COMPUTER. IBM-AS400.
000630 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000640         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000650         UPSI-0 IS UPSI-SWITCH-0
000660         ON STATUS IS U0-ON
000670         OFF STATUS IS U0-OFF.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT PAYMENTS    ASSIGN TO DATABASE-TFSPAYM
000710         ORGANIZATION IS INDEXED
000720         ACCESS MODE IS DYNAMIC
000730         RECORD KEY IS TFSPAYM-REFERENCE
000740         FILE STATUS IS WK-C-FILE-STATUS.
000750     SELECT MESSAGES    ASSIGN TO DATABASE-TFSMSGO
000760         ORGANIZATION IS SEQUENTIAL
000770         FILE STATUS IS WK-C-FILE-STATUS.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810***************
000820 FD  PAYMENTS
000830     LABEL RECORDS ARE OMITTED
000840     DATA RECORD IS TFSPAYM-IMAGE.
000850 01  TFSPAYM-IMAGE.
000860     COPY TFSPAYM.
000870
000880 FD  MESSAGES
000890     LABEL RECORDS ARE OMITTED
000900     DATA RECORD IS WK-C-MSG-LINE.
000910 01  WK-C-MSG-LINE                PIC X(80).
000920
000930 WORKING-STORAGE SECTION.
000940************************
000950 01  FILLER                      PIC X(24) VALUE
000960         "** PROGRAM TRFIPS02 **".
000970
000980     COPY ASCMWS.
000990
001000 01  WK-C-MTXT-AREA.
001010     COPY TFSMTXT.
001020
001030 01  WK-C-SWITCHES.
001040     05  WK-C-EOF-PAYM            PIC X(01) VALUE "N".
001050         88  WK-C-AT-EOF-PAYM              VALUE "Y".
001060     05  WK-C-SUB                 PIC S9(04) COMP VALUE ZERO.
001070     05  WK-C-SUB-X REDEFINES WK-C-SUB PIC 9(04).
001080     05  FILLER                   PIC X(05).
001090
001100 01  WK-C-RUN-DATE                PIC 9(08) VALUE ZERO.
001110 01  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
001120     05  WK-C-RUN-DATE-CCYY       PIC 9(04).
001130     05  WK-C-RUN-DATE-MM         PIC 9(02).
001140     05  WK-C-RUN-DATE-DD         PIC 9(02).
001150
001160 01  WK-C-COUNTERS.
001170     05  WK-C-CT-READ             PIC S9(07) COMP-3 VALUE ZERO.
001180     05  WK-C-CT-SENT             PIC S9(07) COMP-3 VALUE ZERO.
001190     05  WK-C-CT-CREDITED         PIC S9(07) COMP-3 VALUE ZERO.
001200     05  WK-C-CT-PARSE-FAIL       PIC S9(07) COMP-3 VALUE ZERO.
001210     05  FILLER                   PIC X(04).
001220
001230 01  WK-VMSB.
001240     COPY VMSB.
001250 01  WK-VMSB-X REDEFINES WK-VMSB  PIC X(17).
001260
001270 01  WK-VMSP.
001280     COPY VMSP.
001290
001300 LINKAGE SECTION.
001310****************
001320
001330 PROCEDURE DIVISION.
001340****************************************
001350 MAIN-MODULE.
001360     PERFORM A000-START-PROGRAM-ROUTINE
001370        THRU A999-START-PROGRAM-ROUTINE-EX.
001380     PERFORM B000-MAIN-PROCESSING
001390        THRU B999-MAIN-PROCESSING-EX
001400        UNTIL WK-C-AT-EOF-PAYM.
001410     PERFORM Z000-END-PROGRAM-ROUTINE
001420        THRU Z999-END-PROGRAM-ROUTINE-EX.
001430     GOBACK.
001440
001450*----------------------------------------------------------------*
001460 A000-START-PROGRAM-ROUTINE.
001470*----------------------------------------------------------------*
001480     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
001490     OPEN I-O PAYMENTS.
001500     IF NOT WK-C-SUCCESSFUL
001510         DISPLAY "TRFIPS02 - OPEN FILE ERROR - PAYMENTS"
001520         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001530         GO TO Y900-ABNORMAL-TERMINATION
001540     END-IF.
001550     OPEN OUTPUT MESSAGES.
001560     IF NOT WK-C-SUCCESSFUL
001570         DISPLAY "TRFIPS02 - OPEN FILE ERROR - MESSAGES"
001580         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001590         GO TO Y900-ABNORMAL-TERMINATION
001600     END-IF.
001610
001620     MOVE LOW-VALUES TO TFSPAYM-REFERENCE.
001630     START PAYMENTS KEY IS GREATER THAN OR EQUAL
001640             TFSPAYM-REFERENCE
001650         INVALID KEY MOVE "10" TO WK-C-FILE-STATUS
001660     END-START.
001670
001680     PERFORM A100-READ-NEXT-PAYMENT
001690        THRU A199-READ-NEXT-PAYMENT-EX.
001700 A999-START-PROGRAM-ROUTINE-EX.
001710     EXIT.
001720
001730*----------------------------------------------------------------*
001740 A100-READ-NEXT-PAYMENT.
001750*----------------------------------------------------------------*
001760     READ PAYMENTS NEXT RECORD
001770         AT END MOVE "Y" TO WK-C-EOF-PAYM
001780     END-READ.
001790 A199-READ-NEXT-PAYMENT-EX.
001800     EXIT.
001810
001820*----------------------------------------------------------------*
001830*  PROCESS ONE PAYMENT - BUILD THE MT103, PROVE THE ROUND TRIP,  *
001840*  THEN BUILD THE MT910 AND WRITE BOTH TEXT BLOCKS TO MESSAGES   *
001850*----------------------------------------------------------------*
001860 B000-MAIN-PROCESSING.
001870     ADD 1 TO WK-C-CT-READ.
001880     IF TFSPAYM-STATUS = "NEW"
001890         PERFORM B100-BUILD-AND-VERIFY-MT103
001900            THRU B199-BUILD-AND-VERIFY-MT103-EX
001910     END-IF.
001920
001930     IF TFSPAYM-STATUS = "SENT"
001940         PERFORM B200-BUILD-MT910
001950            THRU B299-BUILD-MT910-EX
001960     END-IF.
001970
001980     REWRITE TFSPAYM-IMAGE.
001990     IF NOT WK-C-SUCCESSFUL
002000         DISPLAY "TRFIPS02 - REWRITE ERROR - PAYMENTS"
002010         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002020     END-IF.
002030
002040     PERFORM A100-READ-NEXT-PAYMENT
002050        THRU A199-READ-NEXT-PAYMENT-EX.
002060 B999-MAIN-PROCESSING-EX.
002070     EXIT.
002080
002090*----------------------------------------------------------------*
002100 B100-BUILD-AND-VERIFY-MT103.
002110*----------------------------------------------------------------*
002120     MOVE ZERO TO WK-MTXT-COUNT.
002130     MOVE "BUILD103"       TO WK-VMSB-OPER.
002140     MOVE WK-C-RUN-DATE    TO WK-VMSB-RUNDTE.
002150     MOVE "N"              TO WK-VMSB-OK.
002160     CALL "TRFXMSGB" USING TFSPAYM-IMAGE
002170                           WK-C-MTXT-AREA
002180                           WK-VMSB.
002190     IF WK-VMSB-OK = "Y"
002200         MOVE "N" TO WK-VMSP-OK
002210         CALL "TRFXMSGP" USING TFSPAYM-IMAGE
002220                               WK-C-MTXT-AREA
002230                               WK-VMSP
002240         IF WK-VMSP-OK = "Y"
002250             ADD 1 TO WK-C-CT-SENT
002260             PERFORM B110-WRITE-MESSAGE-BLOCK
002270                THRU B119-WRITE-MESSAGE-BLOCK-EX
002280         ELSE
002290             ADD 1 TO WK-C-CT-PARSE-FAIL
002300             MOVE "NEW" TO TFSPAYM-STATUS
002310         END-IF
002320     ELSE
002330         ADD 1 TO WK-C-CT-PARSE-FAIL
002340     END-IF.
002350 B199-BUILD-AND-VERIFY-MT103-EX.
002360     EXIT.
002370
002380*----------------------------------------------------------------*
002390 B200-BUILD-MT910.
002400*----------------------------------------------------------------*
002410     MOVE ZERO TO WK-MTXT-COUNT.
002420     MOVE "BUILD910"       TO WK-VMSB-OPER.
002430     MOVE WK-C-RUN-DATE    TO WK-VMSB-RUNDTE.
002440     MOVE "N"              TO WK-VMSB-OK.
002450     CALL "TRFXMSGB" USING TFSPAYM-IMAGE
002460                           WK-C-MTXT-AREA
002470                           WK-VMSB.
002480     IF WK-VMSB-OK = "Y"
002490         ADD 1 TO WK-C-CT-CREDITED
002500         PERFORM B110-WRITE-MESSAGE-BLOCK
002510            THRU B119-WRITE-MESSAGE-BLOCK-EX
002520     END-IF.
002530 B299-BUILD-MT910-EX.
002540     EXIT.
002550
002560*----------------------------------------------------------------*
002570*  WRITE EVERY LINE OF THE BUILT MESSAGE TEXT TABLE TO MESSAGES  *
002580*----------------------------------------------------------------*
002590 B110-WRITE-MESSAGE-BLOCK.
002600     MOVE ZERO TO WK-C-SUB.
002610     PERFORM B111-WRITE-ONE-MESSAGE-LINE
002620        THRU B118-WRITE-ONE-MESSAGE-LINE-EX
002630        VARYING WK-C-SUB FROM 1 BY 1
002640        UNTIL WK-C-SUB > WK-MTXT-COUNT.
002650 B119-WRITE-MESSAGE-BLOCK-EX.
002660     EXIT.
002670
002680*----------------------------------------------------------------*
002690*  WRITE ONE LINE OF THE MESSAGE TEXT TABLE - CALLED REPEATEDLY   *
002700*  BY THE VARYING PERFORM ABOVE                                  *
002710*----------------------------------------------------------------*
002720 B111-WRITE-ONE-MESSAGE-LINE.
002730     MOVE WK-MTXT-LINE(WK-C-SUB) TO WK-C-MSG-LINE.
002740     WRITE WK-C-MSG-LINE.
002750     IF NOT WK-C-SUCCESSFUL
002760         DISPLAY "TRFIPS02 - WRITE ERROR - MESSAGES"
002770         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002780     END-IF.
002790 B118-WRITE-ONE-MESSAGE-LINE-EX.
002800     EXIT.
002810
002820*----------------------------------------------------------------*
002830*    -
002840* ABNORMAL TERMINATION
002850*----------------------------------------------------------------*
002860 Y900-ABNORMAL-TERMINATION.
002870     PERFORM Z000-END-PROGRAM-ROUTINE
002880        THRU Z999-END-PROGRAM-ROUTINE-EX.
002890     GOBACK.
002900
002910*----------------------------------------------------------------*
002920 Z000-END-PROGRAM-ROUTINE.
002930*----------------------------------------------------------------*
002940     CLOSE PAYMENTS.
002950     IF NOT WK-C-SUCCESSFUL
002960         DISPLAY "TRFIPS02 - CLOSE FILE ERROR - PAYMENTS"
002970         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002980     END-IF.
002990     CLOSE MESSAGES.
003000     IF NOT WK-C-SUCCESSFUL
003010         DISPLAY "TRFIPS02 - CLOSE FILE ERROR - MESSAGES"
003020         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003030     END-IF.
003040     DISPLAY "TRFIPS02 - PAYMENTS READ      : " WK-C-CT-READ.
003050     DISPLAY "TRFIPS02 - MT103 SENT          : " WK-C-CT-SENT.
003060     DISPLAY "TRFIPS02 - MT910 CREDITED      : "
003070             WK-C-CT-CREDITED.
003080     DISPLAY "TRFIPS02 - ROUND-TRIP FAILURES : "
003090             WK-C-CT-PARSE-FAIL.
003100 Z999-END-PROGRAM-ROUTINE-EX.
003110     EXIT.
