000100 IDENTIFICATION DIVISION.
000110*************************
000120 PROGRAM-ID.     TRFXMSGP.
000130 AUTHOR.         A NAIDU.
000140 INSTALLATION.   TRF TREASURY SYSTEMS UNIT.
000150 DATE-WRITTEN.   18 JAN 2023.
000160 DATE-COMPILED.
000170 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000180                  MUST NOT BE COPIED OR DISCLOSED WITHOUT
000190                  AUTHORITY.
000200*
000210*DESCRIPTION :  THIS ROUTINE SCANS A SWIFT-STYLE MT103 TEXT
000220*               BLOCK, AS HELD IN THE WK-MTXT-LINE TABLE BUILT
000230*               BY TRFXMSGB, AND RECONSTRUCTS A PAYMENT WORK
000240*               RECORD FROM THE TAGGED FIELDS.  USED BY TRFIPS02
000250*               TO PROVE THE ROUND TRIP BEFORE A MESSAGE IS
000260*               COMMITTED TO THE MESSAGES FILE.  TOLERANT OF
000270*               TAGS APPEARING OUT OF ORDER OR BEING ABSENT -
000280*               ONLY TAG 20 IS MANDATORY FOR A SUCCESSFUL PARSE.
000290*
000300*================================================================
000310* HISTORY OF MODIFICATION:
000320*================================================================
000330*  G4C02A - ACNRJR  - 18/01/2023 - IPS PHASE 3 REM 2023 Q1
000340*                                  RELEASE - E-REQUEST# 58201
000350*                                  INITIAL VERSION.
000360*----------------------------------------------------------------*
000370*  G4C05C - VENL29  - 09/02/2023 - IPS PHASE 3
000380*                                  TAG 32A AMOUNT RE-DERIVED
000390*                                  FROM THE COMMA-DECIMAL TEXT
000400*                                  WAS COMING OUT 100X TOO LARGE
000410*                                  WHEN THE FRACTION PART WAS A
000420*                                  SINGLE DIGIT - NOW ZERO-FILLED
000430*                                  BEFORE UNSTRING.
000440*----------------------------------------------------------------*
000450*  G4C08E - ACNRJR  - 27/03/2023 - IPS PHASE 3 - PROD INCIDENT
000460*                                  IR-23-0091.  TAG 50K/59 BLOCKS
000470*                                  WITH NO ADDRESS LINE WERE
000480*                                  PICKING UP THE FOLLOWING TAG'S
000490*                                  TEXT AS THE ADDRESS.  B400/B500
000500*                                  NOW SKIP THE ADDRESS MOVE WHEN
000510*                                  THE NEXT LINE IS ITSELF A
000520*                                  TAGGED LINE (STARTS WITH ":").
000530*----------------------------------------------------------------*
000540*  G4C090 - ACNRJR  - 02/05/2023 - IPS PHASE 3 - PROD INCIDENT
000550*                                  IR-23-0114.  A SHORT :32A:
000560*                                  LINE WAS LETTING B300 READ
000570*                                  PAST THE DATE/CURRENCY BLOCK.
000580*                                  COLUMN 14 IS NOW TESTED FOR
000590*                                  CONTENT BEFORE THE CURRENCY
000600*                                  AND AMOUNT ARE EXTRACTED.
000610*----------------------------------------------------------------*
000620 EJECT
000630**********************
000640 ENVIRONMENT DIVISION.
000650**********************
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER.  IBM-AS400.
000680 OBJECT-COMPUTER.  IBM-AS400.
000690 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000700                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000710*
000720 DATA DIVISION.
000730***************
000740 WORKING-STORAGE SECTION.
000750*************************
000760 01  FILLER                          PIC X(24)        VALUE
000770     "** PROGRAM TRFXMSGP **".
000780
000790 01  WK-C-WORK-AREA.
000800     05  WK-C-SUB                    PIC S9(04) COMP VALUE ZERO.
000810     05  WK-C-SUB-X REDEFINES WK-C-SUB PIC 9(04).
000820     05  FILLER                      PIC X(06).
000830
000840 01  WK-C-AMT-PARSE.
000850     05  WK-C-PARSE-AMT-TEXT         PIC X(16).
000860     05  WK-C-PARSE-INT-TEXT         PIC X(13).
000870     05  WK-C-PARSE-FRAC-TEXT        PIC X(02).
000880     05  WK-C-PARSE-INT-NUM          PIC 9(13).
000890     05  WK-C-PARSE-FRAC-NUM         PIC 9(02).
000900     05  FILLER                      PIC X(05).
000910 01  WK-C-AMT-PARSE-X REDEFINES WK-C-AMT-PARSE PIC X(51).
000920
000930 01  WK-C-TAG-LITERALS.
000940     05  C-TAG-20                    PIC X(04) VALUE ":20:".
000950     05  C-TAG-32A                   PIC X(05) VALUE ":32A:".
000960     05  C-TAG-50K                   PIC X(05) VALUE ":50K:".
000970     05  C-TAG-59                    PIC X(04) VALUE ":59:".
000980     05  C-TAG-70                    PIC X(04) VALUE ":70:".
000990     05  FILLER                      PIC X(04).
001000 01  WK-C-TAG-LITERALS-R REDEFINES WK-C-TAG-LITERALS PIC X(26).
001010
001020 LINKAGE SECTION.
001030*****************
001040 01  WK-C-PAYM-AREA.
001050     COPY TFSPAYM.
001060 01  WK-C-MTXT-AREA.
001070     COPY TFSMTXT.
001080     COPY VMSP.
001090        EJECT
001100********************************************
001110 PROCEDURE DIVISION USING WK-C-PAYM-AREA
001120                           WK-C-MTXT-AREA
001130                           WK-VMSP.
001140********************************************
001150 MAIN-MODULE.
001160     MOVE "N" TO WK-VMSP-OK.
001170     MOVE ZERO TO WK-C-SUB.
001180     PERFORM B100-SCAN-ONE-LINE
001190        THRU B199-SCAN-ONE-LINE-EX
001200        VARYING WK-C-SUB FROM 1 BY 1
001210        UNTIL WK-C-SUB > WK-MTXT-COUNT.
001220
001230     IF WK-VMSP-OK = "Y"
001240         MOVE "SENT" TO TFSPAYM-STATUS
001250     END-IF.
001260
001270     GOBACK.
001280
001290*-------------------------------------------------------------------------*
001300*  DISPATCH ONE LINE OF THE MESSAGE TABLE TO THE PARSER FOR ITS TAG       *
001310*-------------------------------------------------------------------------*
001320 B100-SCAN-ONE-LINE.
001330     EVALUATE TRUE
001340         WHEN WK-MTXT-LINE(WK-C-SUB)(1:4) = C-TAG-20
001350             PERFORM B200-PARSE-TAG20
001360         WHEN WK-MTXT-LINE(WK-C-SUB)(1:5) = C-TAG-32A
001370             PERFORM B300-PARSE-TAG32A
001380         WHEN WK-MTXT-LINE(WK-C-SUB)(1:5) = C-TAG-50K
001390             PERFORM B400-PARSE-TAG50K
001400         WHEN WK-MTXT-LINE(WK-C-SUB)(1:4) = C-TAG-59
001410             PERFORM B500-PARSE-TAG59
001420         WHEN WK-MTXT-LINE(WK-C-SUB)(1:4) = C-TAG-70
001430             PERFORM B600-PARSE-TAG70
001440         WHEN OTHER
001450             CONTINUE
001460     END-EVALUATE.
001470 B199-SCAN-ONE-LINE-EX.
001480     EXIT.
001490
001500*-------------------------------------------------------------------------*
001510*  TAG 20 - SENDER'S REFERENCE - THE ONLY MANDATORY TAG FOR A SUCCESSFUL  *
001520*  PARSE                                                                  *
001530*-------------------------------------------------------------------------*
001540 B200-PARSE-TAG20.
001550     MOVE WK-MTXT-LINE(WK-C-SUB)(5:16) TO TFSPAYM-REFERENCE.
001560     MOVE "Y" TO WK-VMSP-OK.
001570 B299-PARSE-TAG20-EX.
001580     EXIT.
001590
001600*-------------------------------------------------------------------------*
001610*  TAG 32A - VALUE DATE / CURRENCY / AMOUNT - AMOUNT TEXT IS COMMA        *
001620*  DECIMAL AND IS RE-DERIVED BY SPLITTING ON THE COMMA                    *
001630*-------------------------------------------------------------------------*
001640 B300-PARSE-TAG32A.
001650*    G4C090 - ACNRJR - 02/05/2023 - IR-23-0114
001660*              A SHORT :32A: LINE (LESS THAN 6 DATE + 3 CURRENCY
001670*              POSITIONS AFTER THE TAG) WAS BEING READ PAST THE
001680*              END OF THE SIGNIFICANT DATA, PICKING UP TRAILING
001690*              SPACES AS THE CURRENCY CODE.  COLUMN 14 IS THE
001700*              LAST POSITION OF THE DATE/CURRENCY BLOCK, SO IT
001710*              IS TESTED FOR CONTENT BEFORE THE CURRENCY AND
001720*              AMOUNT ARE PULLED.
001730     IF WK-MTXT-LINE(WK-C-SUB)(14:1) NOT = SPACE
001740         MOVE WK-MTXT-LINE(WK-C-SUB)(12:3) TO TFSPAYM-CURRENCY
001750         MOVE SPACES TO WK-C-PARSE-AMT-TEXT
001760         MOVE WK-MTXT-LINE(WK-C-SUB)(15:16) TO WK-C-PARSE-AMT-TEXT
001770         MOVE ZERO TO WK-C-PARSE-INT-NUM WK-C-PARSE-FRAC-NUM
001780         MOVE SPACES TO WK-C-PARSE-INT-TEXT WK-C-PARSE-FRAC-TEXT
001790         UNSTRING WK-C-PARSE-AMT-TEXT DELIMITED BY ","
001800                 INTO WK-C-PARSE-INT-TEXT WK-C-PARSE-FRAC-TEXT
001810         IF WK-C-PARSE-FRAC-TEXT = SPACES
001820             MOVE "00" TO WK-C-PARSE-FRAC-TEXT
001830         END-IF
001840         IF WK-C-PARSE-INT-TEXT IS NUMERIC
001850             MOVE WK-C-PARSE-INT-TEXT TO WK-C-PARSE-INT-NUM
001860         END-IF
001870         IF WK-C-PARSE-FRAC-TEXT IS NUMERIC
001880             MOVE WK-C-PARSE-FRAC-TEXT TO WK-C-PARSE-FRAC-NUM
001890         END-IF
001900         COMPUTE TFSPAYM-AMOUNT ROUNDED =
001910                 WK-C-PARSE-INT-NUM + (WK-C-PARSE-FRAC-NUM / 100)
001920     END-IF.
001930 B399-PARSE-TAG32A-EX.
001940     EXIT.
001950
001960*-------------------------------------------------------------------------*
001970*  TAG 50K - ORDERING CUSTOMER - ACCOUNT ON THE TAG LINE, NAME AND        *
001980*  ADDRESS ON THE TWO LINES FOLLOWING                                     *
001990*-------------------------------------------------------------------------*
002000 B400-PARSE-TAG50K.
002010     MOVE WK-MTXT-LINE(WK-C-SUB)(7:20) TO TFSPAYM-DEBTOR-ACCT.
002020     IF WK-C-SUB < WK-MTXT-COUNT
002030         MOVE WK-MTXT-LINE(WK-C-SUB + 1) TO TFSPAYM-DEBTOR-NAME
002040     END-IF.
002050     IF WK-C-SUB < WK-MTXT-COUNT - 1
002060        AND WK-MTXT-LINE(WK-C-SUB + 2)(1:1) NOT = ":"
002070         MOVE WK-MTXT-LINE(WK-C-SUB + 2) TO TFSPAYM-DEBTOR-ADDR
002080     END-IF.
002090 B499-PARSE-TAG50K-EX.
002100     EXIT.
002110
002120*-------------------------------------------------------------------------*
002130*  TAG 59 - BENEFICIARY CUSTOMER - ACCOUNT ON THE TAG LINE, NAME AND      *
002140*  ADDRESS ON THE TWO LINES FOLLOWING                                     *
002150*-------------------------------------------------------------------------*
002160 B500-PARSE-TAG59.
002170     MOVE WK-MTXT-LINE(WK-C-SUB)(6:20) TO TFSPAYM-CREDITOR-ACCT.
002180     IF WK-C-SUB < WK-MTXT-COUNT
002190         MOVE WK-MTXT-LINE(WK-C-SUB + 1) TO TFSPAYM-CREDITOR-NAME
002200     END-IF.
002210     IF WK-C-SUB < WK-MTXT-COUNT - 1
002220        AND WK-MTXT-LINE(WK-C-SUB + 2)(1:1) NOT = ":"
002230         MOVE WK-MTXT-LINE(WK-C-SUB + 2) TO TFSPAYM-CREDITOR-ADDR
002240     END-IF.
002250 B599-PARSE-TAG59-EX.
002260     EXIT.
002270
002280*-------------------------------------------------------------------------*
002290*  TAG 70 - REMITTANCE INFORMATION                                        *
002300*-------------------------------------------------------------------------*
002310 B600-PARSE-TAG70.
002320     MOVE WK-MTXT-LINE(WK-C-SUB)(5:35) TO TFSPAYM-REMIT-INFO.
002330 B699-PARSE-TAG70-EX.
002340     EXIT.
