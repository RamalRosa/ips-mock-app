000100* VACM.CPYBK - LINKAGE PARAMETER FOR TRFVACM (ACCOUNT MASTER
000110* MAINTENANCE CALLED ROUTINE).  OPERATION CODES:
000120*     "LOOKUP  " - KEYED LOOKUP ONLY, NO UPDATE
000130*     "CREDIT  " - ADD WK-VACM-AMOUNT TO THE ACCOUNT BALANCE
000140*     "DEBIT   " - SUBTRACT WK-VACM-AMOUNT FROM THE BALANCE
000150*****************************************************************
000160* HISTORY OF MODIFICATION:
000170*****************************************************************
000180* G4A005 VENADG  04/05/1991 - IPS LIQUIDITY SWITCH PHASE 1
000190*                           - INITIAL VERSION.
000200*****************************************************************
000210 01  WK-VACM.
000220     05  WK-VACM-INPUT.
000230         10  WK-VACM-OPER             PIC X(08).
000240         10  WK-VACM-ACCTNO           PIC X(20).
000250         10  WK-VACM-BANKID           PIC X(11).
000260         10  WK-VACM-AMOUNT           PIC S9(13)V9(2).
000270     05  WK-VACM-OUTPUT.
000280         10  WK-VACM-FOUND            PIC X(01).
000290         10  WK-VACM-HOLDER-NAME      PIC X(35).
000300         10  WK-VACM-ID-TYPE          PIC X(10).
000310         10  WK-VACM-STATUS           PIC X(08).
000320         10  WK-VACM-CURRENCY         PIC X(03).
000330         10  WK-VACM-BALANCE          PIC S9(13)V9(2).
