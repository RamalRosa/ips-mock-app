000100* TFSBANK.CPYBK
000110* I-O FORMAT: TFSBANK   MASTER FILE OF LIBRARY TRFLIB
000120* PARTICIPANT (SETTLEMENT BANK) MASTER - ONE ROW PER BIC
000130*****************************************************************
000140* AMENDMENT HISTORY:
000150*****************************************************************
000160* G1A001 RMENON  06/03/1991 - INITIAL VERSION - LIQUIDITY SWITCH
000170*                             PROJECT, REPLACES MANUAL END-OF-DAY
000180*                             NOSTRO RECONCILIATION SHEETS.
000190* G1B009 TSOONG  03/07/1996 - ADD BANK-LIQUIDITY-BAL, PREVIOUSLY
000200*                             HELD ON THE GL SYSTEM ONLY.
000210*****************************************************************
000220     05  TFSBANK-RECORD              PIC X(64).
000230*
000240     05  TFSBANKR REDEFINES TFSBANK-RECORD.
000250         10  TFSBANK-BANKID           PIC X(11).
000260*                        BANK CODE / BIC - KEY
000270         10  TFSBANK-NAME             PIC X(35).
000280*                        BANK DISPLAY NAME
000290         10  TFSBANK-LIQUIDITY-BAL    PIC S9(13)V9(2).
000300*                        SETTLEMENT LIQUIDITY POSITION AT THE IPS
000310         10  FILLER                   PIC X(03).
000320*                        RESERVED FOR FUTURE USE
