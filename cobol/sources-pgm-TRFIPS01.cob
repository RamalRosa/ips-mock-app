000100 IDENTIFICATION DIVISION.
000110*************************
000120 PROGRAM-ID.     TRFIPS01.
000130 AUTHOR.         R MENON.
000140 INSTALLATION.   TRF TREASURY SYSTEMS UNIT.
000150 DATE-WRITTEN.   06 MAR 1991.
000160 DATE-COMPILED.
000170 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000180                  MUST NOT BE COPIED OR DISCLOSED WITHOUT
000190                  AUTHORITY.
000200*
000210*DESCRIPTION :  THIS IS THE MAIN BATCH DRIVER OF THE IPS
000220*               LIQUIDITY SWITCH.  IT LOADS THE PARTICIPANT
000230*               BANK AND CUSTOMER ACCOUNT MASTERS TO IN-CORE
000240*               TABLES, READS THE INBOUND TRANSACTION FILE
000250*               SEQUENTIALLY, DISPATCHES EACH RECORD TO THE
000260*               APPROPRIATE CALLED ROUTINE BY TRANSACTION TYPE,
000270*               WRITES ONE RESULT ADVICE PER TRANSACTION,
000280*               REWRITES THE TWO MASTERS FROM THE UPDATED
000290*               TABLES AND PRINTS THE SETTLEMENT REPORT.
000300*
000310*================================================================
000320* HISTORY OF MODIFICATION:
000330*================================================================
000340* G1A000 - RMENON  - 06/03/1991 - INITIAL VERSION
000350*                     - LIQUIDITY SWITCH PROJECT FIRST RELEASE
000360*----------------------------------------------------------------*
000370* G1B050 - TSOONG  - 19/11/1998 - Y2K REMEDIATION
000380*                     - WK-C-RUN-DATE EXPANDED FROM 6 TO 8 BYTES,
000390*                       ALL CENTURY-SENSITIVE COMPARES REVIEWED,
000400*                       NONE FOUND IN THIS PROGRAM.
000410*----------------------------------------------------------------*
000420* G3A010 - VENADG  - 04/05/2021 - IPS LIQUIDITY SWITCH PHASE 1
000430*                     - REBUILT AS THE DISPATCH DRIVER FOR THE
000440*                       THREE NEW CALLED ROUTINES (TRFVAVR,
000450*                       TRFVCTS, TRFVBIQ) REPLACING THE OLD
000460*                       SINGLE-TRANSACTION GL POSTING LOGIC.
000470*----------------------------------------------------------------*
000480* G3B030 - ACNFEN  - 21/09/2022 - IPS PHASE 2
000490*                     - e-Req 58066 SETTLE-REPORT NOW PRINTS A
000500*                       NONZERO-MOVEMENT CONTROL CHECK LINE PER
000510*                       BANK TO SURFACE UNRELEASED LIQUIDITY
000520*                       HOLDS LEFT BY A REJECTED B300 ON TRFVCTS.
000530*----------------------------------------------------------------*
000540* G3C012 - ACNFEN  - 14/02/2023 - IPS PHASE 2 - AUDIT FINDING
000550*                     - SETTLE-REPORT BANK DETAIL LINE NOW CARRIES
000560*                       OPENING LIQUIDITY ALONGSIDE THE CLOSING
000570*                       FIGURE, WITH THE NET MOVEMENT PRINTED
000580*                       BESIDE IT.  TOTALS SECTION NOW CARRIES
000590*                       TOTAL REJECTED AMOUNT AND THE GRAND NET
000600*                       BANK LIQUIDITY MOVEMENT AS A FINAL
000610*                       CONTROL-CHECK FIGURE (INTERNAL AUDIT
000620*                       REQUEST - SEE RECONCILIATION UNIT PAPER).
000630*----------------------------------------------------------------*
000640* G3C013 - ACNFEN  - 14/02/2023 - IPS PHASE 2 - AUDIT FINDING
000650*                     - SETTLEMENT DETAIL LINE NOW CARRIES THE
000660*                       ADVICE MESSAGE ID AND REASON CODE SO A
000670*                       PRINTED LINE CAN BE TIED BACK TO THE
000680*                       MESSAGES FILE WITHOUT A SEPARATE LOOKUP.
000690*----------------------------------------------------------------*
000700        EJECT
000710********************
000720 ENVIRONMENT DIVISION.
000730********************
000740 CONFIGURATION SECTION.
000750 SOURCE-COMPUTER. IBM-AS400.
000760 OBJECT-COMPUTER. IBM-AS400.
000770 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000780         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000790         C01 IS TOP-OF-FORM
000800         UPSI-0 IS UPSI-SWITCH-0
000810         ON STATUS IS U0-ON
000820         OFF STATUS IS U0-OFF.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT BANKS       ASSIGN TO DATABASE-TFSBANK
000860         ORGANIZATION IS INDEXED
000870         ACCESS MODE IS DYNAMIC
000880         RECORD KEY IS TFSBANK-BANKID
000890         FILE STATUS IS WK-C-FILE-STATUS.
000900     SELECT ACCOUNTS    ASSIGN TO DATABASE-TFSACCT
000910         ORGANIZATION IS INDEXED
000920         ACCESS MODE IS DYNAMIC
000930         RECORD KEY IS TFSACCT-ACCTNO
000940         FILE STATUS IS WK-C-FILE-STATUS.
000950     SELECT TRANSACTIONS ASSIGN TO DATABASE-TFSTRAN
000960         ORGANIZATION IS SEQUENTIAL
000970         FILE STATUS IS WK-C-FILE-STATUS.
000980     SELECT ADVICES     ASSIGN TO DATABASE-TFSADVC
000990         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS WK-C-FILE-STATUS.
001010     SELECT SETTLE-REPORT ASSIGN TO PRT-SETTLE
001020         ORGANIZATION IS SEQUENTIAL
001030         FILE STATUS IS WK-C-FILE-STATUS.
001040
001050 DATA DIVISION.
001060 FILE SECTION.
001070***************
001080 FD  BANKS
001090     LABEL RECORDS ARE OMITTED
001100     DATA RECORD IS TFSBANK-IMAGE.
001110 01  TFSBANK-IMAGE.
001120     COPY TFSBANK.
001130
001140 FD  ACCOUNTS
001150     LABEL RECORDS ARE OMITTED
001160     DATA RECORD IS TFSACCT-IMAGE.
001170 01  TFSACCT-IMAGE.
001180     COPY TFSACCT.
001190
001200 FD  TRANSACTIONS
001210     LABEL RECORDS ARE OMITTED
001220     DATA RECORD IS TFSTRAN-IMAGE.
001230 01  TFSTRAN-IMAGE.
001240     COPY TFSTRAN.
001250
001260 FD  ADVICES
001270     LABEL RECORDS ARE OMITTED
001280     DATA RECORD IS TFSADVC-IMAGE.
001290 01  TFSADVC-IMAGE.
001300     COPY TFSADVC.
001310
001320 FD  SETTLE-REPORT
001330     LABEL RECORDS ARE OMITTED
001340     DATA RECORD IS WK-C-PRINT-LINE.
001350 01  WK-C-PRINT-LINE             PIC X(159).
001360
001370 WORKING-STORAGE SECTION.
001380************************
001390 01  FILLER                      PIC X(24) VALUE
001400         "** PROGRAM TRFIPS01 **".
001410
001420     COPY ASCMWS.
001430
001440* ---------------- PROGRAM WORKING STORAGE -----------------*
001450 01  WK-C-ATAB-AREA.
001460     COPY TFSATAB.
001470 01  WK-C-BTAB-AREA.
001480     COPY TFSBTAB.
001490
001500 01  WK-C-SWITCHES.
001510     05  WK-C-EOF-TRAN            PIC X(01) VALUE "N".
001520         88  WK-C-AT-EOF-TRAN              VALUE "Y".
001530     05  WK-C-SUB                 PIC S9(04) COMP VALUE ZERO.
001540     05  WK-C-SUB-X REDEFINES WK-C-SUB PIC 9(04).
001550     05  FILLER                   PIC X(05).
001560
001570 01  WK-C-RUN-DATE                PIC 9(08) VALUE ZERO.
001580 01  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
001590     05  WK-C-RUN-DATE-CCYY       PIC 9(04).
001600     05  WK-C-RUN-DATE-MM         PIC 9(02).
001610     05  WK-C-RUN-DATE-DD         PIC 9(02).
001620
001630 01  WK-VAVR.
001640     COPY VAVR.
001650 01  WK-VAVR-X REDEFINES WK-VAVR  PIC X(192).
001660
001670 01  WK-VCTS.
001680     COPY VCTS.
001690
001700 01  WK-VBIQ.
001710     COPY VBIQ.
001720 01  WK-VBIQ-X REDEFINES WK-VBIQ  PIC X(97).
001730
001740 77  WK-C-BNK-MOVEMENT-W          PIC S9(13)V9(2) COMP-3
001750                                  VALUE ZERO.
001760 01  WK-C-COUNTERS.
001770     05  WK-C-CT-READ             PIC S9(07) COMP-3 VALUE ZERO.
001780     05  WK-C-CT-AV               PIC S9(07) COMP-3 VALUE ZERO.
001790     05  WK-C-CT-CT               PIC S9(07) COMP-3 VALUE ZERO.
001800     05  WK-C-CT-BI               PIC S9(07) COMP-3 VALUE ZERO.
001810     05  WK-C-CT-SETTLED          PIC S9(07) COMP-3 VALUE ZERO.
001820     05  WK-C-CT-REJECTED         PIC S9(07) COMP-3 VALUE ZERO.
001830     05  WK-C-AMT-SETTLED         PIC S9(13)V9(2) COMP-3
001840                                  VALUE ZERO.
001850     05  WK-C-AMT-REJECTED        PIC S9(13)V9(2) COMP-3
001860                                  VALUE ZERO.
001870     05  WK-C-NET-MOVEMENT        PIC S9(13)V9(2) COMP-3
001880                                  VALUE ZERO.
001890     05  FILLER                   PIC X(04).
001900
001910 01  WK-C-RPT-LINES.
001920     05  WK-C-HDR-LINE1.
001930         10  FILLER               PIC X(35) VALUE SPACES.
001940         10  FILLER               PIC X(40) VALUE
001950             "IPS  -  DAILY SETTLEMENT REPORT - TRFIPS".
001960         10  FILLER               PIC X(57) VALUE SPACES.
001970     05  WK-C-HDR-LINE2.
001980         10  FILLER               PIC X(08) VALUE "RUN DATE".
001990         10  FILLER               PIC X(01) VALUE SPACE.
002000         10  WK-C-HDR-DATE-OUT    PIC 9999/99/99.
002010         10  FILLER               PIC X(114) VALUE SPACES.
002020     05  WK-C-DET-LINE.
002030         10  DET-TYPE             PIC X(02).
002040         10  FILLER               PIC X(02) VALUE SPACES.
002050         10  DET-MSGID            PIC X(20).
002060         10  FILLER               PIC X(02) VALUE SPACES.
002070         10  DET-INITIATOR        PIC X(11).
002080         10  FILLER               PIC X(02) VALUE SPACES.
002090         10  DET-DEBTOR-ACCT      PIC X(20).
002100         10  FILLER               PIC X(02) VALUE SPACES.
002110         10  DET-CREDITOR-ACCT    PIC X(20).
002120         10  FILLER               PIC X(02) VALUE SPACES.
002130         10  DET-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99-.
002140         10  FILLER               PIC X(02) VALUE SPACES.
002150         10  DET-STATUS           PIC X(04).
002160         10  FILLER               PIC X(02) VALUE SPACES.
002170         10  DET-REASON-CODE      PIC X(04).
002180         10  FILLER               PIC X(02) VALUE SPACES.
002190         10  DET-REASON           PIC X(45).
002200     05  WK-C-BNK-HDR-LINE.
002210         10  FILLER               PIC X(04) VALUE SPACES.
002220         10  FILLER               PIC X(11) VALUE "BANK CODE".
002230         10  FILLER               PIC X(02) VALUE SPACES.
002240         10  FILLER               PIC X(35) VALUE "BANK NAME".
002250         10  FILLER               PIC X(02) VALUE SPACES.
002260         10  FILLER               PIC X(17) VALUE "  OPENING LIQDTY".
002270         10  FILLER               PIC X(02) VALUE SPACES.
002280         10  FILLER               PIC X(17) VALUE "  CLOSING LIQDTY".
002290         10  FILLER               PIC X(02) VALUE SPACES.
002300         10  FILLER               PIC X(17) VALUE "    NET MOVEMENT".
002310         10  FILLER               PIC X(02) VALUE SPACES.
002320         10  FILLER               PIC X(21) VALUE "CONTROL CHECK".
002330     05  WK-C-BNK-LINE.
002340         10  FILLER               PIC X(04) VALUE SPACES.
002350         10  BNK-BANKID           PIC X(11).
002360         10  FILLER               PIC X(02) VALUE SPACES.
002370         10  BNK-NAME             PIC X(35).
002380         10  FILLER               PIC X(02) VALUE SPACES.
002390         10  BNK-OPEN-BALANCE     PIC Z,ZZZ,ZZZ,ZZ9.99-.
002400         10  FILLER               PIC X(02) VALUE SPACES.
002410         10  BNK-BALANCE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002420         10  FILLER               PIC X(02) VALUE SPACES.
002430         10  BNK-MOVEMENT         PIC Z,ZZZ,ZZZ,ZZ9.99-.
002440         10  FILLER               PIC X(02) VALUE SPACES.
002450         10  BNK-CHECK            PIC X(15) VALUE SPACES.
002460         10  FILLER               PIC X(06) VALUE SPACES.
002470     05  WK-C-TOT-LINE.
002480         10  FILLER               PIC X(20) VALUE SPACES.
002490         10  TOT-LIT              PIC X(30).
002500         10  TOT-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.
002510         10  FILLER               PIC X(67) VALUE SPACES.
002520     05  WK-C-AMT-TOT-LINE.
002530         10  FILLER               PIC X(20) VALUE SPACES.
002540         10  AMT-TOT-LIT          PIC X(30).
002550         10  AMT-TOT-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99-.
002560         10  FILLER               PIC X(65) VALUE SPACES.
002570
002580 LINKAGE SECTION.
002590****************
002600
002610 PROCEDURE DIVISION.
002620****************************************
002630 MAIN-MODULE.
002640     PERFORM A000-START-PROGRAM-ROUTINE
002650        THRU A999-START-PROGRAM-ROUTINE-EX.
002660     PERFORM B000-MAIN-PROCESSING
002670        THRU B999-MAIN-PROCESSING-EX
002680        UNTIL WK-C-AT-EOF-TRAN.
002690     PERFORM C000-REWRITE-MASTERS
002700        THRU C999-REWRITE-MASTERS-EX.
002710     PERFORM Z000-END-PROGRAM-ROUTINE
002720        THRU Z999-END-PROGRAM-ROUTINE-EX.
002730     GOBACK.
002740
002750*----------------------------------------------------------------*
002760*  OPEN ALL FILES, LOAD THE BANK AND ACCOUNT MASTERS TO THE      *
002770*  IN-CORE TABLES AND PRINT THE REPORT HEADING                   *
002780*----------------------------------------------------------------*
002790 A000-START-PROGRAM-ROUTINE.
002800     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
002810     OPEN I-O BANKS.
002820     IF NOT WK-C-SUCCESSFUL
002830         DISPLAY "TRFIPS01 - OPEN FILE ERROR - BANKS"
002840         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002850         GO TO Y900-ABNORMAL-TERMINATION
002860     END-IF.
002870     OPEN I-O ACCOUNTS.
002880     IF NOT WK-C-SUCCESSFUL
002890         DISPLAY "TRFIPS01 - OPEN FILE ERROR - ACCOUNTS"
002900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002910         GO TO Y900-ABNORMAL-TERMINATION
002920     END-IF.
002930     OPEN INPUT TRANSACTIONS.
002940     IF NOT WK-C-SUCCESSFUL
002950         DISPLAY "TRFIPS01 - OPEN FILE ERROR - TRANSACTIONS"
002960         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002970         GO TO Y900-ABNORMAL-TERMINATION
002980     END-IF.
002990     OPEN OUTPUT ADVICES.
003000     IF NOT WK-C-SUCCESSFUL
003010         DISPLAY "TRFIPS01 - OPEN FILE ERROR - ADVICES"
003020         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003030         GO TO Y900-ABNORMAL-TERMINATION
003040     END-IF.
003050     OPEN OUTPUT SETTLE-REPORT.
003060     IF NOT WK-C-SUCCESSFUL
003070         DISPLAY "TRFIPS01 - OPEN FILE ERROR - SETTLE-REPORT"
003080         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003090         GO TO Y900-ABNORMAL-TERMINATION
003100     END-IF.
003110
003120     PERFORM A100-LOAD-BANK-TABLE THRU A199-LOAD-BANK-TABLE-EX.
003130     PERFORM A200-LOAD-ACCT-TABLE THRU A299-LOAD-ACCT-TABLE-EX.
003140     PERFORM A300-PRINT-HEADING THRU A399-PRINT-HEADING-EX.
003150
003160     READ TRANSACTIONS
003170         AT END MOVE "Y" TO WK-C-EOF-TRAN
003180     END-READ.
003190 A999-START-PROGRAM-ROUTINE-EX.
003200     EXIT.
003210
003220*----------------------------------------------------------------*
003230 A100-LOAD-BANK-TABLE.
003240*----------------------------------------------------------------*
003250     MOVE ZERO TO WK-BTAB-COUNT.
003260     MOVE SPACES TO WK-C-FILE-STATUS.
003270     MOVE LOW-VALUES TO TFSBANK-BANKID.
003280     START BANKS KEY IS GREATER THAN OR EQUAL TFSBANK-BANKID
003290         INVALID KEY MOVE "10" TO WK-C-FILE-STATUS
003300     END-START.
003310     PERFORM A110-LOAD-ONE-BANK
003320        THRU A119-LOAD-ONE-BANK-EX
003330        UNTIL WK-C-END-OF-FILE OR NOT WK-C-SUCCESSFUL.
003340 A199-LOAD-BANK-TABLE-EX.
003350     EXIT.
003360
003370*----------------------------------------------------------------*
003380*  READ ONE BANK MASTER RECORD AND APPEND IT TO WK-BTAB-ENTRY -   *
003390*  CALLED REPEATEDLY BY THE UNTIL PERFORM ABOVE                  *
003400*----------------------------------------------------------------*
003410 A110-LOAD-ONE-BANK.
003420     READ BANKS NEXT RECORD
003430         AT END MOVE "10" TO WK-C-FILE-STATUS
003440     END-READ.
003450     IF WK-C-SUCCESSFUL
003460         ADD 1 TO WK-BTAB-COUNT
003470         MOVE TFSBANK-BANKID
003480             TO WK-BTAB-BANKID(WK-BTAB-COUNT)
003490         MOVE TFSBANK-NAME
003500             TO WK-BTAB-NAME(WK-BTAB-COUNT)
003510         MOVE TFSBANK-LIQUIDITY-BAL
003520             TO WK-BTAB-LIQUIDITY-BAL(WK-BTAB-COUNT)
003530         MOVE TFSBANK-LIQUIDITY-BAL
003540             TO WK-BTAB-OPEN-BAL(WK-BTAB-COUNT)
003550     END-IF.
003560 A119-LOAD-ONE-BANK-EX.
003570     EXIT.
003580
003590*----------------------------------------------------------------*
003600 A200-LOAD-ACCT-TABLE.
003610*----------------------------------------------------------------*
003620     MOVE ZERO TO WK-ATAB-COUNT.
003630     MOVE SPACES TO WK-C-FILE-STATUS.
003640     MOVE LOW-VALUES TO TFSACCT-ACCTNO.
003650     START ACCOUNTS KEY IS GREATER THAN OR EQUAL
003660             TFSACCT-ACCTNO
003670         INVALID KEY MOVE "10" TO WK-C-FILE-STATUS
003680     END-START.
003690     PERFORM A210-LOAD-ONE-ACCOUNT
003700        THRU A219-LOAD-ONE-ACCOUNT-EX
003710        UNTIL WK-C-END-OF-FILE OR NOT WK-C-SUCCESSFUL.
003720 A299-LOAD-ACCT-TABLE-EX.
003730     EXIT.
003740
003750*----------------------------------------------------------------*
003760*  READ ONE ACCOUNT MASTER RECORD AND APPEND IT TO WK-ATAB-ENTRY  *
003770*  - CALLED REPEATEDLY BY THE UNTIL PERFORM ABOVE                 *
003780*----------------------------------------------------------------*
003790 A210-LOAD-ONE-ACCOUNT.
003800     READ ACCOUNTS NEXT RECORD
003810         AT END MOVE "10" TO WK-C-FILE-STATUS
003820     END-READ.
003830     IF WK-C-SUCCESSFUL
003840         ADD 1 TO WK-ATAB-COUNT
003850         MOVE TFSACCT-ACCTNO
003860             TO WK-ATAB-ACCTNO(WK-ATAB-COUNT)
003870         MOVE TFSACCT-BANKID
003880             TO WK-ATAB-BANKID(WK-ATAB-COUNT)
003890         MOVE TFSACCT-HOLDER-NAME
003900             TO WK-ATAB-HOLDER-NAME(WK-ATAB-COUNT)
003910         MOVE TFSACCT-ID-TYPE
003920             TO WK-ATAB-ID-TYPE(WK-ATAB-COUNT)
003930         MOVE TFSACCT-ID-NUMBER
003940             TO WK-ATAB-ID-NUMBER(WK-ATAB-COUNT)
003950         MOVE TFSACCT-BALANCE
003960             TO WK-ATAB-BALANCE(WK-ATAB-COUNT)
003970         MOVE TFSACCT-STATUS
003980             TO WK-ATAB-STATUS(WK-ATAB-COUNT)
003990         MOVE TFSACCT-CURRENCY
004000             TO WK-ATAB-CURRENCY(WK-ATAB-COUNT)
004010     END-IF.
004020 A219-LOAD-ONE-ACCOUNT-EX.
004030     EXIT.
004040
004050*----------------------------------------------------------------*
004060 A300-PRINT-HEADING.
004070*----------------------------------------------------------------*
004080     MOVE WK-C-RUN-DATE TO WK-C-HDR-DATE-OUT.
004090     WRITE WK-C-PRINT-LINE FROM WK-C-HDR-LINE1
004100         AFTER ADVANCING TOP-OF-FORM.
004110     WRITE WK-C-PRINT-LINE FROM WK-C-HDR-LINE2
004120         AFTER ADVANCING 2 LINES.
004130     MOVE SPACES TO WK-C-PRINT-LINE.
004140     WRITE WK-C-PRINT-LINE AFTER ADVANCING 1 LINE.
004150 A399-PRINT-HEADING-EX.
004160     EXIT.
004170
004180*----------------------------------------------------------------*
004190*  PROCESS ONE TRANSACTION - DISPATCH BY TYPE, WRITE THE ADVICE, *
004200*  ACCUMULATE THE CONTROL TOTALS AND READ THE NEXT RECORD        *
004210*----------------------------------------------------------------*
004220 B000-MAIN-PROCESSING.
004230     ADD 1 TO WK-C-CT-READ.
004240     INITIALIZE TFSADVC-IMAGE.
004250     MOVE TFSTRAN-MSGID TO TFSADVC-MSGID.
004260
004270     EVALUATE TFSTRAN-TYPE
004280         WHEN "AV"
004290             ADD 1 TO WK-C-CT-AV
004300             PERFORM B100-DISPATCH-AV
004310                THRU B199-DISPATCH-AV-EX
004320         WHEN "CT"
004330             ADD 1 TO WK-C-CT-CT
004340             PERFORM B200-DISPATCH-CT
004350                THRU B299-DISPATCH-CT-EX
004360         WHEN "BI"
004370             ADD 1 TO WK-C-CT-BI
004380             PERFORM B300-DISPATCH-BI
004390                THRU B399-DISPATCH-BI-EX
004400         WHEN OTHER
004410             MOVE "RJCT"   TO TFSADVC-STATUS
004420             MOVE "U999"   TO TFSADVC-REASON-CODE
004430             MOVE "Unrecognised transaction type"
004440                 TO TFSADVC-REASON-TEXT
004450     END-EVALUATE.
004460
004470     PERFORM B900-WRITE-ADVICE THRU B999-WRITE-ADVICE-EX.
004480     PERFORM B950-PRINT-DETAIL THRU B959-PRINT-DETAIL-EX.
004490
004500     READ TRANSACTIONS
004510         AT END MOVE "Y" TO WK-C-EOF-TRAN
004520     END-READ.
004530 B999-MAIN-PROCESSING-EX.
004540     EXIT.
004550
004560*----------------------------------------------------------------*
004570*  TYPE "AV" - ACCOUNT VERIFICATION                               *
004580*----------------------------------------------------------------*
004590 B100-DISPATCH-AV.
004600     MOVE TFSTRAN-INITIATOR-BIC TO WK-VAVR-INITIATOR-BIC.
004610     MOVE TFSTRAN-SENDER-BIC    TO WK-VAVR-SENDER-BIC.
004620     MOVE TFSTRAN-RECEIVER-BIC  TO WK-VAVR-RECEIVER-BIC.
004630     MOVE TFSTRAN-DEBTOR-ACCT   TO WK-VAVR-DEBTOR-ACCT.
004640     CALL "TRFVAVR" USING WK-C-BTAB-AREA
004650                          WK-C-ATAB-AREA
004660                          WK-VAVR.
004670     MOVE "CAMT.004"          TO TFSADVC-MSGTYPE.
004680     MOVE WK-VAVR-STATUS          TO TFSADVC-STATUS.
004690     MOVE WK-VAVR-REASON-CODE     TO TFSADVC-REASON-CODE.
004700     MOVE WK-VAVR-REASON-TEXT     TO TFSADVC-REASON-TEXT.
004710     MOVE WK-VAVR-HOLDER-NAME     TO TFSADVC-HOLDER-NAME.
004720     MOVE WK-VAVR-BANK-NAME       TO TFSADVC-BANK-NAME.
004730     MOVE WK-VAVR-BANK-CODE       TO TFSADVC-BANK-CODE.
004740     MOVE TFSTRAN-DEBTOR-ACCT     TO TFSADVC-ACCTNO.
004750     PERFORM B800-SETTLE-OR-REJECT THRU B899-SETTLE-OR-REJECT-EX.
004760 B199-DISPATCH-AV-EX.
004770     EXIT.
004780
004790*----------------------------------------------------------------*
004800*  TYPE "CT" - CREDIT TRANSFER SETTLEMENT                         *
004810*----------------------------------------------------------------*
004820 B200-DISPATCH-CT.
004830     MOVE TFSTRAN-MSGID         TO WK-VCTS-MSGID.
004840     MOVE TFSTRAN-INITIATOR-BIC TO WK-VCTS-INITIATOR-BIC.
004850     MOVE TFSTRAN-RECEIVER-BIC  TO WK-VCTS-RECEIVER-BIC.
004860     MOVE TFSTRAN-DEBTOR-ACCT   TO WK-VCTS-DEBTOR-ACCT.
004870     MOVE TFSTRAN-CREDITOR-ACCT TO WK-VCTS-CREDITOR-ACCT.
004880     MOVE TFSTRAN-AMOUNT        TO WK-VCTS-AMOUNT.
004890     MOVE TFSTRAN-CURRENCY      TO WK-VCTS-CURRENCY.
004900     CALL "TRFVCTS" USING WK-C-ATAB-AREA
004910                          WK-C-BTAB-AREA
004920                          WK-VCTS.
004930     MOVE "PACS.002"           TO TFSADVC-MSGTYPE.
004940     MOVE WK-VCTS-STATUS          TO TFSADVC-STATUS.
004950     MOVE WK-VCTS-REASON-CODE     TO TFSADVC-REASON-CODE.
004960     MOVE WK-VCTS-REASON-TEXT     TO TFSADVC-REASON-TEXT.
004970     MOVE WK-VCTS-AMOUNT-OUT      TO TFSADVC-AMOUNT.
004980     MOVE WK-VCTS-CURRENCY-OUT    TO TFSADVC-CURRENCY.
004990     IF WK-VCTS-E2E-ID NOT = SPACES
005000         MOVE WK-VCTS-E2E-ID TO TFSADVC-MSGID
005010     END-IF.
005020     PERFORM B800-SETTLE-OR-REJECT THRU B899-SETTLE-OR-REJECT-EX.
005030 B299-DISPATCH-CT-EX.
005040     EXIT.
005050
005060*----------------------------------------------------------------*
005070*  TYPE "BI" - BALANCE INQUIRY                                    *
005080*----------------------------------------------------------------*
005090 B300-DISPATCH-BI.
005100     MOVE TFSTRAN-DEBTOR-ACCT   TO WK-VBIQ-DEBTOR-ACCT.
005110     MOVE TFSTRAN-RECEIVER-BIC  TO WK-VBIQ-RECEIVER-BIC.
005120     CALL "TRFVBIQ" USING WK-C-ATAB-AREA WK-VBIQ.
005130     MOVE "CAMT.004"          TO TFSADVC-MSGTYPE.
005140     MOVE WK-VBIQ-STATUS          TO TFSADVC-STATUS.
005150     MOVE WK-VBIQ-REASON-CODE     TO TFSADVC-REASON-CODE.
005160     MOVE WK-VBIQ-REASON-TEXT     TO TFSADVC-REASON-TEXT.
005170     MOVE WK-VBIQ-BALANCE         TO TFSADVC-BALANCE.
005180     MOVE WK-VBIQ-CURRENCY        TO TFSADVC-CURRENCY.
005190     MOVE TFSTRAN-DEBTOR-ACCT     TO TFSADVC-ACCTNO.
005200     PERFORM B800-SETTLE-OR-REJECT THRU B899-SETTLE-OR-REJECT-EX.
005210 B399-DISPATCH-BI-EX.
005220     EXIT.
005230
005240*----------------------------------------------------------------*
005250*  COMMON CONTROL-TOTAL UPDATE ON THE RETURNED STATUS             *
005260*----------------------------------------------------------------*
005270 B800-SETTLE-OR-REJECT.
005280     IF TFSADVC-STATUS = "RJCT"
005290         ADD 1 TO WK-C-CT-REJECTED
005300         IF TFSTRAN-TYPE = "CT"
005310             ADD TFSTRAN-AMOUNT TO WK-C-AMT-REJECTED
005320         END-IF
005330     ELSE
005340         ADD 1 TO WK-C-CT-SETTLED
005350         ADD TFSADVC-AMOUNT TO WK-C-AMT-SETTLED
005360     END-IF.
005370 B899-SETTLE-OR-REJECT-EX.
005380     EXIT.
005390
005400*----------------------------------------------------------------*
005410 B900-WRITE-ADVICE.
005420*----------------------------------------------------------------*
005430     WRITE TFSADVC-IMAGE FROM TFSADVC-RECORD.
005440     IF NOT WK-C-SUCCESSFUL
005450         DISPLAY "TRFIPS01 - WRITE ERROR - ADVICES"
005460         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005470     END-IF.
005480 B999-WRITE-ADVICE-EX.
005490     EXIT.
005500
005510*----------------------------------------------------------------*
005520 B950-PRINT-DETAIL.
005530*----------------------------------------------------------------*
005540*G3C013 - ACNFEN - 14/02/2023 - AUDIT FINDING - RECON UNIT
005550*         COULD NOT TIE A PRINTED LINE BACK TO THE MESSAGE
005560*         IT CAME FROM WITHOUT OPENING THE MESSAGES FILE.
005570*         THE ADVICE MESSAGE ID AND REASON CODE ARE NOW
005580*         CARRIED ONTO THE DETAIL LINE ALONGSIDE THE REASON
005590*         TEXT.
005600     MOVE SPACES TO WK-C-DET-LINE.
005610     MOVE TFSTRAN-TYPE          TO DET-TYPE.
005620     MOVE TFSADVC-MSGID         TO DET-MSGID.
005630     MOVE TFSTRAN-INITIATOR-BIC TO DET-INITIATOR.
005640     MOVE TFSTRAN-DEBTOR-ACCT   TO DET-DEBTOR-ACCT.
005650     MOVE TFSTRAN-CREDITOR-ACCT TO DET-CREDITOR-ACCT.
005660     MOVE TFSADVC-AMOUNT        TO DET-AMOUNT.
005670     MOVE TFSADVC-STATUS        TO DET-STATUS.
005680     MOVE TFSADVC-REASON-CODE   TO DET-REASON-CODE.
005690     MOVE TFSADVC-REASON-TEXT   TO DET-REASON.
005700     WRITE WK-C-PRINT-LINE FROM WK-C-DET-LINE
005710         AFTER ADVANCING 1 LINE.
005720 B959-PRINT-DETAIL-EX.
005730     EXIT.
005740
005750*----------------------------------------------------------------*
005760*  REWRITE THE TWO MASTERS FROM THE UPDATED TABLES AND PRINT THE *
005770*  PER-BANK LIQUIDITY DETAIL AND THE FINAL CONTROL TOTALS        *
005780*----------------------------------------------------------------*
005790 C000-REWRITE-MASTERS.
005800     MOVE SPACES TO WK-C-PRINT-LINE.
005810     WRITE WK-C-PRINT-LINE AFTER ADVANCING 2 LINES.
005820
005830     MOVE ZERO TO WK-C-SUB.
005840     PERFORM C010-REWRITE-ONE-ACCOUNT
005850        THRU C019-REWRITE-ONE-ACCOUNT-EX
005860        VARYING WK-C-SUB FROM 1 BY 1
005870        UNTIL WK-C-SUB > WK-ATAB-COUNT.
005880
005890     MOVE SPACES TO WK-C-PRINT-LINE.
005900     WRITE WK-C-PRINT-LINE AFTER ADVANCING 1 LINE.
005910     WRITE WK-C-PRINT-LINE FROM WK-C-BNK-HDR-LINE
005920         AFTER ADVANCING 1 LINE.
005930     MOVE ZERO TO WK-C-SUB.
005940     PERFORM C020-REWRITE-ONE-BANK
005950        THRU C029-REWRITE-ONE-BANK-EX
005960        VARYING WK-C-SUB FROM 1 BY 1
005970        UNTIL WK-C-SUB > WK-BTAB-COUNT.
005980
005990     PERFORM C100-PRINT-TOTALS THRU C199-PRINT-TOTALS-EX.
006000 C999-REWRITE-MASTERS-EX.
006010     EXIT.
006020
006030*----------------------------------------------------------------*
006040*  REWRITE ONE ACCOUNT MASTER RECORD FROM THE UPDATED TABLE -     *
006050*  CALLED REPEATEDLY BY THE VARYING PERFORM ABOVE                 *
006060*----------------------------------------------------------------*
006070 C010-REWRITE-ONE-ACCOUNT.
006080     MOVE WK-ATAB-ACCTNO(WK-C-SUB)      TO TFSACCT-ACCTNO.
006090     MOVE WK-ATAB-BANKID(WK-C-SUB)      TO TFSACCT-BANKID.
006100     MOVE WK-ATAB-HOLDER-NAME(WK-C-SUB) TO
006110          TFSACCT-HOLDER-NAME.
006120     MOVE WK-ATAB-ID-TYPE(WK-C-SUB)     TO TFSACCT-ID-TYPE.
006130     MOVE WK-ATAB-ID-NUMBER(WK-C-SUB)   TO TFSACCT-ID-NUMBER.
006140     MOVE WK-ATAB-BALANCE(WK-C-SUB)     TO TFSACCT-BALANCE.
006150     MOVE WK-ATAB-STATUS(WK-C-SUB)      TO TFSACCT-STATUS.
006160     MOVE WK-ATAB-CURRENCY(WK-C-SUB)    TO TFSACCT-CURRENCY.
006170     REWRITE TFSACCT-IMAGE.
006180     IF NOT WK-C-SUCCESSFUL
006190         DISPLAY "TRFIPS01 - REWRITE ERROR - ACCOUNTS"
006200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006210     END-IF.
006220 C019-REWRITE-ONE-ACCOUNT-EX.
006230     EXIT.
006240
006250*----------------------------------------------------------------*
006260*  REWRITE ONE BANK MASTER RECORD FROM THE UPDATED TABLE AND      *
006270*  PRINT ITS LIQUIDITY DETAIL LINE - CALLED REPEATEDLY BY THE    *
006280*  VARYING PERFORM ABOVE                                         *
006290*----------------------------------------------------------------*
006300 C020-REWRITE-ONE-BANK.
006310     MOVE WK-BTAB-BANKID(WK-C-SUB)   TO TFSBANK-BANKID.
006320     MOVE WK-BTAB-NAME(WK-C-SUB)     TO TFSBANK-NAME.
006330     MOVE WK-BTAB-LIQUIDITY-BAL(WK-C-SUB) TO
006340          TFSBANK-LIQUIDITY-BAL.
006350     REWRITE TFSBANK-IMAGE.
006360     IF NOT WK-C-SUCCESSFUL
006370         DISPLAY "TRFIPS01 - REWRITE ERROR - BANKS"
006380         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006390     END-IF.
006400     SUBTRACT WK-BTAB-OPEN-BAL(WK-C-SUB)
006410        FROM WK-BTAB-LIQUIDITY-BAL(WK-C-SUB)
006420        GIVING WK-C-BNK-MOVEMENT-W.
006430     ADD WK-C-BNK-MOVEMENT-W TO WK-C-NET-MOVEMENT.
006440     MOVE SPACES TO WK-C-BNK-LINE.
006450     MOVE WK-BTAB-BANKID(WK-C-SUB)    TO BNK-BANKID.
006460     MOVE WK-BTAB-NAME(WK-C-SUB)      TO BNK-NAME.
006470     MOVE WK-BTAB-OPEN-BAL(WK-C-SUB)  TO BNK-OPEN-BALANCE.
006480     MOVE WK-BTAB-LIQUIDITY-BAL(WK-C-SUB) TO BNK-BALANCE.
006490     MOVE WK-C-BNK-MOVEMENT-W         TO BNK-MOVEMENT.
006500     IF WK-BTAB-LIQUIDITY-BAL(WK-C-SUB) NOT = ZERO
006510         MOVE "CHECK HOLDS"
006520             TO BNK-CHECK
006530     END-IF.
006540     WRITE WK-C-PRINT-LINE FROM WK-C-BNK-LINE
006550         AFTER ADVANCING 1 LINE.
006560 C029-REWRITE-ONE-BANK-EX.
006570     EXIT.
006580
006590*----------------------------------------------------------------*
006600 C100-PRINT-TOTALS.
006610*----------------------------------------------------------------*
006620     MOVE SPACES TO WK-C-PRINT-LINE.
006630     WRITE WK-C-PRINT-LINE AFTER ADVANCING 2 LINES.
006640     MOVE SPACES TO WK-C-TOT-LINE.
006650     MOVE "TRANSACTIONS READ            " TO TOT-LIT.
006660     MOVE WK-C-CT-READ TO TOT-VALUE.
006670     WRITE WK-C-PRINT-LINE FROM WK-C-TOT-LINE
006680         AFTER ADVANCING 1 LINE.
006690
006700     MOVE "ACCOUNT VERIFICATIONS (AV)   " TO TOT-LIT.
006710     MOVE WK-C-CT-AV TO TOT-VALUE.
006720     WRITE WK-C-PRINT-LINE FROM WK-C-TOT-LINE
006730         AFTER ADVANCING 1 LINE.
006740
006750     MOVE "CREDIT TRANSFERS (CT)        " TO TOT-LIT.
006760     MOVE WK-C-CT-CT TO TOT-VALUE.
006770     WRITE WK-C-PRINT-LINE FROM WK-C-TOT-LINE
006780         AFTER ADVANCING 1 LINE.
006790
006800     MOVE "BALANCE INQUIRIES (BI)       " TO TOT-LIT.
006810     MOVE WK-C-CT-BI TO TOT-VALUE.
006820     WRITE WK-C-PRINT-LINE FROM WK-C-TOT-LINE
006830         AFTER ADVANCING 1 LINE.
006840
006850     MOVE "SETTLED / ACCEPTED           " TO TOT-LIT.
006860     MOVE WK-C-CT-SETTLED TO TOT-VALUE.
006870     WRITE WK-C-PRINT-LINE FROM WK-C-TOT-LINE
006880         AFTER ADVANCING 1 LINE.
006890
006900     MOVE "REJECTED                     " TO TOT-LIT.
006910     MOVE WK-C-CT-REJECTED TO TOT-VALUE.
006920     WRITE WK-C-PRINT-LINE FROM WK-C-TOT-LINE
006930         AFTER ADVANCING 1 LINE.
006940
006950     MOVE SPACES TO WK-C-AMT-TOT-LINE.
006960     MOVE "TOTAL SETTLED AMOUNT          " TO AMT-TOT-LIT.
006970     MOVE WK-C-AMT-SETTLED TO AMT-TOT-VALUE.
006980     WRITE WK-C-PRINT-LINE FROM WK-C-AMT-TOT-LINE
006990         AFTER ADVANCING 1 LINE.
007000
007010     MOVE "TOTAL REJECTED AMOUNT         " TO AMT-TOT-LIT.
007020     MOVE WK-C-AMT-REJECTED TO AMT-TOT-VALUE.
007030     WRITE WK-C-PRINT-LINE FROM WK-C-AMT-TOT-LINE
007040         AFTER ADVANCING 1 LINE.
007050
007060     MOVE SPACES TO WK-C-PRINT-LINE.
007070     WRITE WK-C-PRINT-LINE AFTER ADVANCING 1 LINE.
007080     MOVE "NET BANK LIQUIDITY MOVEMENT   " TO AMT-TOT-LIT.
007090     MOVE WK-C-NET-MOVEMENT TO AMT-TOT-VALUE.
007100     WRITE WK-C-PRINT-LINE FROM WK-C-AMT-TOT-LINE
007110         AFTER ADVANCING 1 LINE.
007120 C199-PRINT-TOTALS-EX.
007130     EXIT.
007140
007150*----------------------------------------------------------------*
007160*    -
007170* ABNORMAL TERMINATION
007180*----------------------------------------------------------------*
007190 Y900-ABNORMAL-TERMINATION.
007200     PERFORM Z000-END-PROGRAM-ROUTINE
007210        THRU Z999-END-PROGRAM-ROUTINE-EX.
007220     GOBACK.
007230
007240*----------------------------------------------------------------*
007250 Z000-END-PROGRAM-ROUTINE.
007260*----------------------------------------------------------------*
007270     CLOSE BANKS.
007280     IF NOT WK-C-SUCCESSFUL
007290         DISPLAY "TRFIPS01 - CLOSE FILE ERROR - BANKS"
007300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007310     END-IF.
007320     CLOSE ACCOUNTS.
007330     IF NOT WK-C-SUCCESSFUL
007340         DISPLAY "TRFIPS01 - CLOSE FILE ERROR - ACCOUNTS"
007350         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007360     END-IF.
007370     CLOSE TRANSACTIONS.
007380     IF NOT WK-C-SUCCESSFUL
007390         DISPLAY "TRFIPS01 - CLOSE FILE ERROR - TRANSACTIONS"
007400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007410     END-IF.
007420     CLOSE ADVICES.
007430     IF NOT WK-C-SUCCESSFUL
007440         DISPLAY "TRFIPS01 - CLOSE FILE ERROR - ADVICES"
007450         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007460     END-IF.
007470     CLOSE SETTLE-REPORT.
007480     IF NOT WK-C-SUCCESSFUL
007490         DISPLAY "TRFIPS01 - CLOSE FILE ERROR - SETTLE-REPORT"
007500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
007510     END-IF.
007520 Z999-END-PROGRAM-ROUTINE-EX.
007530     EXIT.
