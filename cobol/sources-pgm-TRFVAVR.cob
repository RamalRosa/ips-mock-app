000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFVAVR.
000130 AUTHOR. VENADG.
000140 INSTALLATION. TRF TREASURY SYSTEMS UNIT.
000150 DATE-WRITTEN. 04 MAY 1991.
000160 DATE-COMPILED.
000170 SECURITY. THIS PROGRAM IS THE PROPERTY OF THE BANK AND MUST
000180           NOT BE COPIED OR DISCLOSED WITHOUT AUTHORITY.
000190*DESCRIPTION : ACCOUNT VERIFICATION SUBROUTINE - CONFIRMS AN
000200*              ACCOUNT EXISTS AT A NAMED RECEIVER BANK BEFORE A
000210*              CREDIT TRANSFER IS ACCEPTED FOR SETTLEMENT.
000220*              THIS ROUTINE IS INITIATED BY TRFIPS01 PGM.
000230*______________________________________________________________________
000240* HISTORY OF MODIFICATION:
000250*======================================================================
000260* G4B021  21/09/2022  ACNFEN  - IPS PHASE 2
000270*                          - e-Req 58066 account verification
000280*                            must check initiator, sender AND
000290*                            receiver bank, not receiver alone
000300*---------------------------------------------------------------------*
000310* G4A007  04/05/1991  RMENON  - INITIAL VERSION
000320*                          - LIQUIDITY SWITCH PROJECT
000330*                          - ACCOUNT VERIFICATION FIRST RELEASE
000340*======================================================================
000350* G4B039  19/11/1998  TSOONG  - Y2K REMEDIATION
000360*                          - NO DATE FIELDS HELD IN THIS ROUTINE
000370*                          - REVIEWED, SIGNED OFF, NO CHANGE
000380*======================================================================
000390
000400 ENVIRONMENT DIVISION.
000410*********************
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-AS400.
000440 OBJECT-COMPUTER. IBM-AS400.
000450 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000460         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000470         UPSI-0 IS UPSI-SWITCH-0
000480         ON STATUS IS U0-ON
000490         OFF STATUS IS U0-OFF.
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530***********************
000540 01  FILLER                      PIC X(24) VALUE
000550         "** PROGRAM TRFVAVR **".
000560
000570 01  WK-C-WORK-AREA.
000580     05  WS-OKAY              PIC X(01) VALUE SPACE.
000590     05  WS-FOUND             PIC X(01) VALUE SPACE.
000600     05  WS-STEP              PIC S9(02) COMP VALUE ZERO.
000610     05  WS-STEP-X REDEFINES WS-STEP PIC 99.
000620     05  FILLER               PIC X(01) VALUE SPACE.
000630
000640 01  WK-C-BIC-WORK               PIC X(11).
000650 01  WK-C-BIC-SPLIT REDEFINES WK-C-BIC-WORK.
000660     05  WK-C-BIC-COUNTRY        PIC X(02).
000670     05  WK-C-BIC-REST           PIC X(09).
000680
000690 01  WK-C-INLINE-VBKM.
000700     05  WK-IN-VBKM-OPER         PIC X(08) VALUE "LOOKUP  ".
000710     05  WK-IN-VBKM-BANKID       PIC X(11).
000720     05  WK-IN-VBKM-AMOUNT       PIC S9(13)V9(2) VALUE ZERO.
000730     05  WK-IN-VBKM-FOUND        PIC X(01).
000740     05  WK-IN-VBKM-NAME         PIC X(35).
000750     05  WK-IN-VBKM-LIQUIDITY-BAL PIC S9(13)V9(2).
000760     05  FILLER                  PIC X(05).
000770
000780 01  WK-C-INLINE-VACM.
000790     05  WK-IN-VACM-OPER         PIC X(08) VALUE "LOOKUP  ".
000800     05  WK-IN-VACM-ACCTNO       PIC X(20).
000810     05  WK-IN-VACM-BANKID       PIC X(11).
000820     05  WK-IN-VACM-AMOUNT       PIC S9(13)V9(2) VALUE ZERO.
000830     05  WK-IN-VACM-FOUND        PIC X(01).
000840     05  WK-IN-VACM-HOLDER-NAME  PIC X(35).
000850     05  WK-IN-VACM-ID-TYPE      PIC X(10).
000860     05  WK-IN-VACM-STATUS       PIC X(08).
000870     05  WK-IN-VACM-CURRENCY     PIC X(03).
000880     05  WK-IN-VACM-BALANCE      PIC S9(13)V9(2).
000890     05  FILLER                  PIC X(05).
000900 01  WK-C-INLINE-VACM-X REDEFINES WK-C-INLINE-VACM
000910                                  PIC X(121).
000920
000930 LINKAGE SECTION.
000940****************
000950 01  WK-C-BTAB-AREA.
000960     COPY TFSBTAB.
000970 01  WK-C-ATAB-AREA.
000980     COPY TFSATAB.
000990     COPY VAVR.
001000
001010 PROCEDURE DIVISION USING WK-C-BTAB-AREA
001020                           WK-C-ATAB-AREA
001030                           WK-VAVR.
001040********************************
001050 MAIN-MODULE.
001060     INITIALIZE WK-VAVR-OUTPUT.
001070     MOVE "N" TO WS-OKAY.
001080
001090     MOVE WK-VAVR-INITIATOR-BIC TO WK-IN-VBKM-BANKID.
001100     CALL "TRFVBKM" USING WK-C-BTAB-AREA WK-C-INLINE-VBKM.
001110     IF WK-IN-VBKM-FOUND NOT = "Y"
001120         MOVE "RJCT" TO WK-VAVR-STATUS
001130         MOVE SPACES TO WK-VAVR-REASON-CODE
001140         MOVE "Initiator bank not found" TO WK-VAVR-REASON-TEXT
001150         GO TO Z000-END-PROGRAM
001160     END-IF.
001170
001180     MOVE WK-VAVR-SENDER-BIC TO WK-IN-VBKM-BANKID.
001190     CALL "TRFVBKM" USING WK-C-BTAB-AREA WK-C-INLINE-VBKM.
001200     IF WK-IN-VBKM-FOUND NOT = "Y"
001210         MOVE "RJCT" TO WK-VAVR-STATUS
001220         MOVE SPACES TO WK-VAVR-REASON-CODE
001230         MOVE "Sender bank not found" TO WK-VAVR-REASON-TEXT
001240         GO TO Z000-END-PROGRAM
001250     END-IF.
001260
001270     MOVE WK-VAVR-RECEIVER-BIC TO WK-IN-VBKM-BANKID.
001280     CALL "TRFVBKM" USING WK-C-BTAB-AREA WK-C-INLINE-VBKM.
001290     IF WK-IN-VBKM-FOUND NOT = "Y"
001300         MOVE "RJCT" TO WK-VAVR-STATUS
001310         MOVE SPACES TO WK-VAVR-REASON-CODE
001320         MOVE "Receiver bank not found" TO WK-VAVR-REASON-TEXT
001330         GO TO Z000-END-PROGRAM
001340     END-IF.
001350     MOVE WK-IN-VBKM-NAME TO WK-VAVR-BANK-NAME.
001360     MOVE WK-VAVR-RECEIVER-BIC TO WK-VAVR-BANK-CODE.
001370
001380     PERFORM B100-ACCOUNT-LOOKUP THRU B199-ACCOUNT-LOOKUP-EX.
001390
001400 Z000-END-PROGRAM.
001410     GOBACK.
001420
001430*-------------------------------------------------------------------------*
001440*  LOOK UP THE ACCOUNT AT THE RECEIVER BANK - BOTH ACCOUNT NUMBER AND     *
001450*  RECEIVER BANK CODE MUST MATCH A TABLE ENTRY                           *
001460*-------------------------------------------------------------------------*
001470 B100-ACCOUNT-LOOKUP.
001480     MOVE WK-VAVR-DEBTOR-ACCT TO WK-IN-VACM-ACCTNO.
001490     MOVE WK-VAVR-RECEIVER-BIC TO WK-IN-VACM-BANKID.
001500     CALL "TRFVACM" USING WK-C-ATAB-AREA WK-C-INLINE-VACM.
001510     IF WK-IN-VACM-FOUND = "Y"
001520         MOVE "ACCP" TO WK-VAVR-STATUS
001530         MOVE SPACES TO WK-VAVR-REASON-CODE
001540                         WK-VAVR-REASON-TEXT
001550         MOVE WK-IN-VACM-HOLDER-NAME TO WK-VAVR-HOLDER-NAME
001560         INSPECT WK-VAVR-HOLDER-NAME
001570                 CONVERTING
001580                 "abcdefghijklmnopqrstuvwxyz"
001590              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001600     ELSE
001610         MOVE "RJCT" TO WK-VAVR-STATUS
001620         MOVE "AC04" TO WK-VAVR-REASON-CODE
001630         MOVE "Account not found" TO WK-VAVR-REASON-TEXT
001640     END-IF.
001650 B199-ACCOUNT-LOOKUP-EX.
001660     EXIT.
