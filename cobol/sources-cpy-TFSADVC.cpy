000100* TFSADVC.CPYBK
000110* I-O FORMAT: TFSADVCR FROM FILE ADVICES OF LIBRARY TRFLIB
000120* OUTBOUND RESULT ADVICE - ONE PER TRANSACTION PROCESSED
000130*
000140        G4A1F1* 05 TFSADVC-RECORD      PIC X(222).
000150     05  TFSADVC-RECORD      PIC X(226).
000160* I-O FORMAT:TFSADVCR  FROM FILE ADVICES   OF LIBRARY TRFLIB
000170*
000180     05  TFSADVCR  REDEFINES TFSADVC-RECORD.
000190     06  TFSADVC-MSGID          PIC X(20).
000200*                        ECHO OF / GENERATED MESSAGE ID
000210     06  TFSADVC-MSGTYPE        PIC X(10).
000220*                        "CAMT.004" (AV/BI) OR "PACS.002" (CT)
000230     06  TFSADVC-STATUS         PIC X(04).
000240*                        "ACCP" / "ACSC" / "RJCT"
000250     06  TFSADVC-REASON-CODE    PIC X(04).
000260*                        BLANK, "AC04" OR "U999"
000270     06  TFSADVC-REASON-TEXT    PIC X(50).
000280*                        HUMAN READABLE REASON / SUCCESS TEXT
000290     06  TFSADVC-ACCTNO         PIC X(20).
000300*                        ACCOUNT REPORTED ON (AV/BI)
000310     06  TFSADVC-HOLDER-NAME    PIC X(35).
000320*                        ACCOUNT HOLDER NAME, UPPERCASED
000330     06  TFSADVC-BANK-NAME      PIC X(35).
000340*                        SERVICING BANK NAME (AV SUCCESS)
000350     06  TFSADVC-BANK-CODE      PIC X(11).
000360*                        SERVICING BANK CODE (AV SUCCESS)
000370     06  TFSADVC-BALANCE        PIC S9(13)V9(2).
000380*                        CLOSING BALANCE (BI SUCCESS)
000390     06  TFSADVC-AMOUNT         PIC S9(13)V9(2).
000400*                        TRANSFER AMOUNT (CT)
000410     06  TFSADVC-CURRENCY       PIC X(03).
000420*                        CURRENCY
000430     06  FILLER                 PIC X(04).
000440*                        RESERVED FOR FUTURE USE
