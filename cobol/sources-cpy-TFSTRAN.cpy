000100* TFSTRAN.CPYBK
000110* I-O FORMAT: TFSTRAN   FROM FILE TRANSACTIONS OF LIBRARY TRFLIB
000120* INBOUND IPS TRANSACTION - TYPE-DISCRIMINATED (CT/AV/BI)
000130*****************************************************************
000140* HISTORY OF MODIFICATION:
000150*****************************************************************
000160* G3A001 VENADG  04/05/2021 - IPS LIQUIDITY SWITCH PHASE 1
000170*                           - INITIAL VERSION.
000180* G3B007 ACNFEN  21/09/2022 - IPS PHASE 2 - ADD RESERVE FOR
000190*                           - END-TO-END REFERENCE BUILD-OUT.
000200*****************************************************************
000210*    G3B007 -   05  TFSTRAN-RECORD          PIC X(113).
000220     05  TFSTRAN-RECORD              PIC X(117).
000230*
000240     05  TFSTRANR REDEFINES TFSTRAN-RECORD.
000250         10  TFSTRAN-TYPE             PIC X(02).
000260*                        "CT"=CREDIT TRANSFER "AV"=ACCT VERIFY
000270*                        "BI"=BALANCE INQUIRY
000280         10  TFSTRAN-MSGID            PIC X(20).
000290*                        CALLER'S MESSAGE ID (MAY BE BLANK)
000300         10  TFSTRAN-INITIATOR-BIC    PIC X(11).
000310*                        DEBTOR AGENT (CT) / INITIATOR BANK (AV)
000320*                        REQUESTING BANK (BI)
000330         10  TFSTRAN-SENDER-BIC       PIC X(11).
000340*                        SENDER BANK (AV ONLY, BLANK OTHERWISE)
000350         10  TFSTRAN-RECEIVER-BIC     PIC X(11).
000360*                        CREDITOR AGENT (CT) / RECEIVER BANK (AV)
000370*                        TARGET BANK (BI)
000380         10  TFSTRAN-DEBTOR-ACCT      PIC X(20).
000390*                        PAYER ACCT (CT), INQUIRY ACCT (AV/BI)
000400         10  TFSTRAN-CREDITOR-ACCT    PIC X(20).
000410*                        PAYEE ACCOUNT (CT ONLY)
000420         10  TFSTRAN-AMOUNT           PIC S9(13)V9(2).
000430*                        TRANSFER AMOUNT (CT ONLY)
000440         10  TFSTRAN-CURRENCY         PIC X(03).
000450*                        CURRENCY, BLANK DEFAULTS TO "LKR"
000460         10  FILLER                   PIC X(04).
000470*                        RESERVED FOR FUTURE USE
