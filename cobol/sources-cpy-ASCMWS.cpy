000100*****************************************************************
000110* ASCMWS.CPYBK                                                  *
000120* APPLICATION SERVICES COMMON WORK AREA                         *
000130* SHARED FILE-STATUS / SUCCESS-TEST FIELDS USED BY EVERY IPS    *
000140* CALLED ROUTINE AND BATCH DRIVER IN THE TRF LIBRARY.           *
000150*****************************************************************
000160* HISTORY OF MODIFICATION:                                      *
000170*----------------------------------------------------------------*
000180* G1A001 - RMENON  - 06/03/1991 - INITIAL VERSION FOR THE IPS   *
000190*                    LIQUIDITY SWITCH PROJECT.                  *
000200*----------------------------------------------------------------*
000210* G1B014 - TSOONG  - 19/11/1998 - Y2K REMEDIATION - NO DATE     *
000220*                    FIELDS CARRIED IN THIS COPYBOOK, REVIEWED  *
000230*                    AND SIGNED OFF, NO CHANGE REQUIRED.        *
000240*----------------------------------------------------------------*
000250 01  WK-C-COMMON.
000260     05  WK-C-FILE-STATUS           PIC X(02) VALUE SPACES.
000270         88  WK-C-SUCCESSFUL                  VALUE "00".
000280         88  WK-C-END-OF-FILE                 VALUE "10".
000290         88  WK-C-DUPLICATE-KEY               VALUE "22".
000300         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000310     05  WK-C-ABEND-CODE             PIC X(04) VALUE SPACES.
000320     05  FILLER                      PIC X(10) VALUE SPACES.
