000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRFVBIQ.
000120 AUTHOR. ACCENTURE.
000130 INSTALLATION. TRF TREASURY SYSTEMS UNIT.
000140 DATE-WRITTEN. 23 JUN 2020.
000150 DATE-COMPILED.
000160 SECURITY. THIS PROGRAM IS THE PROPERTY OF THE BANK AND MUST
000170           NOT BE COPIED OR DISCLOSED WITHOUT AUTHORITY.
000180*----------------------------------------------------------------*
000190*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO    *
000200*               REPORT AN ACCOUNT'S CLOSING BALANCE FOR A       *
000210*               BALANCE INQUIRY (BI) TRANSACTION ON THE IPS     *
000220*----------------------------------------------------------------*
000230* HISTORY OF MODIFICATION:                                      *
000240*----------------------------------------------------------------*
000250* MOD.#  INIT   DATE        DESCRIPTION                         *
000260* ------ ------ ----------  ----------------------------------- *
000270* IPS2A2 VENL29 16/10/2020 - PROJ#IPS2 - LIQUIDITY SWITCH R2    *
000280*                          - e-Req 58089                       *
000290*                          - Default inquiry currency to LKR   *
000300*                            when the account currency is      *
000310*                            blank and correct program name    *
000320*                            in the display message            *
000330* IPS2A1 ACNFAM 24/06/2020 - PROJ#IPS2 - LIQUIDITY SWITCH R2    *
000340*                            INITIAL VERSION                   *
000350*----------------------------------------------------------------*
000360        EJECT
000370********************
000380 ENVIRONMENT DIVISION.
000390********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-AS400.
000420 OBJECT-COMPUTER. IBM-AS400.
000430 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000440        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000450 DATA DIVISION.
000460***************
000470 WORKING-STORAGE SECTION.
000480
000490************************
000500 01 FILLER               PIC X(24) VALUE
000510        "** PROGRAM TRFVBIQ **".
000520
000530* ---------------- PROGRAM WORKING STORAGE -----------------*
000540 01 WK-C-WORK-AREA.
000550     05 WK-C-FOUND        PIC X(01) VALUE "Y".
000560     05 WK-C-NOT-FOUND    PIC X(01) VALUE "N".
000570     05 WK-C-SUB          PIC S9(04) COMP VALUE ZERO.
000580     05 WK-C-SUB-X REDEFINES WK-C-SUB PIC 9(04).
000590     05 FILLER            PIC X(06).
000600
000610 01 WK-C-LITERALS.
000620     05 C-MSGTYPE         PIC X(10) VALUE "CAMT.004".
000630     05 C-MODE-R          PIC X(07) VALUE "READ".
000640     05 FILLER            PIC X(03).
000650 01 WK-C-LITERALS-R REDEFINES WK-C-LITERALS PIC X(17).
000660
000670 01 WK-C-CCY-WORK.
000680     05 WK-C-CCY-TEXT     PIC X(03).
000690     05 FILLER            PIC X(01).
000700 01 WK-C-CCY-WORK-R REDEFINES WK-C-CCY-WORK.
000710     05 WK-C-CCY-CHAR     PIC X(01) OCCURS 3 TIMES.
000720     05 FILLER            PIC X(01).
000730
000740 LINKAGE SECTION.
000750****************
000760 01  WK-C-ATAB-AREA.
000770     COPY TFSATAB.
000780     COPY VBIQ.
000790
000800 PROCEDURE DIVISION USING WK-C-ATAB-AREA
000810                           WK-VBIQ.
000820****************************************
000830 MAIN-MODULE.
000840     PERFORM A000-START-PROGRAM-ROUTINE
000850        THRU A999-START-PROGRAM-ROUTINE-EX.
000860     PERFORM B000-MAIN-PROCESSING
000870        THRU B999-MAIN-PROCESSING-EX.
000880     PERFORM Z000-END-PROGRAM-ROUTINE
000890        THRU Z999-END-PROGRAM-ROUTINE-EX.
000900 GOBACK.
000910
000920*----------------------------------------------------------------*
000930 A000-START-PROGRAM-ROUTINE.
000940*----------------------------------------------------------------*
000950     INITIALIZE WK-VBIQ-OUTPUT.
000960*----------------------------------------------------------------*
000970 A999-START-PROGRAM-ROUTINE-EX.
000980*----------------------------------------------------------------*
000990 EXIT.
001000
001010*----------------------------------------------------------------*
001020 B000-MAIN-PROCESSING.
001030*----------------------------------------------------------------*
001040     MOVE WK-C-NOT-FOUND TO WK-C-CCY-TEXT.
001050     MOVE ZERO TO WK-C-SUB.
001060     PERFORM B050-SEARCH-ACCOUNT-TABLE
001070        THRU B059-SEARCH-ACCOUNT-TABLE-EX
001080        VARYING WK-C-SUB FROM 1 BY 1
001090        UNTIL WK-C-SUB > WK-ATAB-COUNT.
001100     IF WK-VBIQ-STATUS = SPACES
001110         MOVE "RJCT" TO WK-VBIQ-STATUS
001120         MOVE "AC04" TO WK-VBIQ-REASON-CODE
001130         MOVE "Unknown account for balance inquiry"
001140             TO WK-VBIQ-REASON-TEXT
001150     END-IF.
001160*----------------------------------------------------------------*
001170 B999-MAIN-PROCESSING-EX.
001180*----------------------------------------------------------------*
001190 EXIT.
001200
001210*----------------------------------------------------------------*
001220*  ONE PASS OF THE ACCOUNT TABLE SEARCH - CALLED REPEATEDLY BY THE *
001230*  VARYING PERFORM ABOVE                                          *
001240*----------------------------------------------------------------*
001250 B050-SEARCH-ACCOUNT-TABLE.
001260     IF WK-ATAB-ACCTNO(WK-C-SUB) = WK-VBIQ-DEBTOR-ACCT
001270     AND WK-ATAB-BANKID(WK-C-SUB) = WK-VBIQ-RECEIVER-BIC
001280         PERFORM B100-REPORT-BALANCE
001290         MOVE WK-ATAB-MAXOCC TO WK-C-SUB
001300     END-IF.
001310 B059-SEARCH-ACCOUNT-TABLE-EX.
001320     EXIT.
001330
001340*----------------------------------------------------------------*
001350 B100-REPORT-BALANCE.
001360*----------------------------------------------------------------*
001370     MOVE "ACCP"         TO WK-VBIQ-STATUS.
001380     MOVE SPACES         TO WK-VBIQ-REASON-CODE
001390                             WK-VBIQ-REASON-TEXT.
001400     MOVE WK-ATAB-BALANCE(WK-C-SUB) TO WK-VBIQ-BALANCE.
001410     MOVE WK-ATAB-CURRENCY(WK-C-SUB) TO WK-VBIQ-CURRENCY.
001420     IF WK-VBIQ-CURRENCY = SPACES
001430         MOVE "LKR" TO WK-VBIQ-CURRENCY
001440     END-IF.
001450 B199-REPORT-BALANCE-EX.
001460     EXIT.
001470
001480*----------------------------------------------------------------*
001490 Z000-END-PROGRAM-ROUTINE.
001500*----------------------------------------------------------------*
001510     CONTINUE.
001520*----------------------------------------------------------------*
001530 Z999-END-PROGRAM-ROUTINE-EX.
001540*----------------------------------------------------------------*
001550 EXIT.
