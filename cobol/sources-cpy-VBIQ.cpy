000100* VBIQ.CPYBK - LINKAGE PARAMETER FOR TRFVBIQ (BALANCE INQUIRY
000110* CALLED ROUTINE).
000120*****************************************************************
000130* HISTORY OF MODIFICATION:
000140*****************************************************************
000150* G4A004 VENADG  23/06/2020 - IPS LIQUIDITY SWITCH PHASE 1
000160*                           - INITIAL VERSION.
000170*****************************************************************
000180 01  WK-VBIQ.
000190     05  WK-VBIQ-INPUT.
000200         10  WK-VBIQ-DEBTOR-ACCT      PIC X(20).
000210         10  WK-VBIQ-RECEIVER-BIC     PIC X(11).
000220     05  WK-VBIQ-OUTPUT.
000230         10  WK-VBIQ-STATUS           PIC X(04).
000240         10  WK-VBIQ-REASON-CODE      PIC X(04).
000250         10  WK-VBIQ-REASON-TEXT      PIC X(50).
000260         10  WK-VBIQ-BALANCE          PIC S9(13)V9(2).
000270         10  WK-VBIQ-CURRENCY         PIC X(03).
