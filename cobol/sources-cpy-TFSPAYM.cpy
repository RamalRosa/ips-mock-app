000100*****************************************************************
000110* TFSPAYM.CPYBK
000120* I-O FORMAT: TFSPAYM
000130* FROM FILE PAYMENTS
000140* PAYMENT WORK RECORD - DRIVES THE MT103/MT910 MESSAGE BUILDER
000150* AND CARRIES THE PAYMENT STATUS LIFECYCLE (NEW/SENT/CREDITED)
000160*****************************************************************
000170* AMENDMENT HISTORY:
000180*****************************************************************
000190* G4C00A ACNRJR  11/01/2023 - IPS PHASE 3 - SWIFT MESSAGE
000200* REBUILD
000210* PCRMAPDLMC-712
000220* MODIFIED TO CORRECT RECORD LENGTH IN COPYBOOK
000230* FROM 259 TO 264, ADD RESERVE
000240*****************************************************************
000250* G4A00A VENADG  04/05/2021
000260* G4B01A ACNFEN  21/09/2022
000270*****************************************************************
000280
000290     05  TFSPAYM-RECORD                PIC X(259).
000300     05  TFSPAYM-RECORD                PIC X(264).
000310
000320*****************************************************************
000330* I-O FORMAT: TFSPAYMR
000340* FROM FILE TFSPAYM
000350* PAYMENT WORK RECORD
000360*****************************************************************
000370
000380     05  TFSPAYMR REDEFINES TFSPAYM-RECORD.
000390
000400         10  TFSPAYM-REFERENCE         PIC X(16).
000410*        UNIQUE REFERENCE - "REF"+YYYYMMDD+"-"+8-CHAR ID
000420         10  TFSPAYM-AMOUNT            PIC S9(13)V9(2).
000430*        PAYMENT AMOUNT
000440         10  TFSPAYM-CURRENCY          PIC X(03).
000450*        CURRENCY CODE
000460         10  TFSPAYM-DEBTOR-NAME       PIC X(35).
000470*        ORDERING CUSTOMER NAME
000480         10  TFSPAYM-DEBTOR-ACCT       PIC X(20).
000490*        ORDERING CUSTOMER ACCOUNT
000500         10  TFSPAYM-DEBTOR-ADDR       PIC X(35).
000510*        ORDERING CUSTOMER ADDRESS
000520         10  TFSPAYM-CREDITOR-NAME     PIC X(35).
000530*        BENEFICIARY NAME
000540         10  TFSPAYM-CREDITOR-ACCT     PIC X(20).
000550*        BENEFICIARY ACCOUNT
000560         10  TFSPAYM-CREDITOR-ADDR     PIC X(35).
000570*        BENEFICIARY ADDRESS
000580         10  TFSPAYM-REMIT-INFO        PIC X(35).
000590*        REMITTANCE INFORMATION
000600         10  TFSPAYM-STATUS            PIC X(10).
000610*        "NEW" / "SENT" / "CREDITED"
000620         10  FILLER                    PIC X(05).
000630*        RESERVED FOR FUTURE USE
