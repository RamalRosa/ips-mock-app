000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TRFVACM.
000140 AUTHOR.         R MENON.
000150 INSTALLATION.   TRF TREASURY SYSTEMS UNIT.
000160 DATE-WRITTEN.   04 MAY 1991.
000170 DATE-COMPILED.
000180 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000190                  MUST NOT BE COPIED OR DISCLOSED WITHOUT
000200                  AUTHORITY.
000210*
000220*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP AND
000230*               MAINTAIN THE IN-CORE CUSTOMER ACCOUNT TABLE
000240*               FOR THE IPS LIQUIDITY SWITCH.  OPERATION
000250*               "LOOKUP" RETURNS THE ACCOUNT DETAIL ONLY;
000260*               "CREDIT"/"DEBIT" ALSO UPDATE THE BALANCE IN
000270*               PLACE.  NO OVERDRAFT CHECK IS PERFORMED.
000280*
000290*================================================================
000300* HISTORY OF MODIFICATION:
000310*================================================================
000320* G4A005 - RMENON  - 04/05/1991 - IPS LIQUIDITY SWITCH PHASE 1
000330*                     - INITIAL VERSION.
000340*----------------------------------------------------------------*
000350* G4B015 - TSOONG  - 19/11/1998 - Y2K REMEDIATION
000360*                     - REVIEWED, NO DATE FIELD IN THIS ROUTINE,
000370*                       NO CHANGE REQUIRED, SIGNED OFF.
000380*----------------------------------------------------------------*
000390* G4C018 - ACNFEN  - 12/06/2022 - IPS PHASE 2
000400*                     - CORRECTED SEARCH TO COMPARE BOTH ACCOUNT
000410*                       NUMBER AND BANK CODE, PREVIOUSLY MATCHED
000420*                       ON ACCOUNT NUMBER ALONE AND COULD UPDATE
000430*                       THE WRONG BANK'S COPY OF AN ACCOUNT.
000440*----------------------------------------------------------------*
000450        EJECT
000460**********************
000470 ENVIRONMENT DIVISION.
000480**********************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-AS400.
000510 OBJECT-COMPUTER.  IBM-AS400.
000520 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000530                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000540                   C01 IS TOP-OF-FORM.
000550*
000560 DATA DIVISION.
000570***************
000580 WORKING-STORAGE SECTION.
000590*************************
000600 01  FILLER                          PIC X(24)        VALUE
000610     "** PROGRAM TRFVACM **".
000620
000630* ------------------ PROGRAM WORKING STORAGE -------------------*
000640 01  WK-C-WORK-AREA.
000650     05  WK-C-SUB                    PIC S9(04) COMP VALUE ZERO.
000660     05  WK-C-MATCH-COUNT            PIC S9(04) COMP VALUE ZERO.
000670     05  WK-C-SEARCH-KEY.
000680         10  WK-C-SEARCH-ACCTNO      PIC X(20).
000690         10  WK-C-SEARCH-BANKID      PIC X(11).
000700     05  WK-C-SEARCH-KEY-ALT REDEFINES WK-C-SEARCH-KEY
000710                                      PIC X(31).
000720     05  WK-C-AMOUNT-WORK            PIC S9(13)V9(2) VALUE ZERO.
000730     05  WK-C-AMOUNT-WORK-NUM REDEFINES WK-C-AMOUNT-WORK
000740                                      PIC S9(15).
000750     05  FILLER                      PIC X(10).
000760
000770 01  WK-C-OPER-TABLE.
000780     05  FILLER                      PIC X(08) VALUE "LOOKUP  ".
000790     05  FILLER                      PIC X(08) VALUE "CREDIT  ".
000800     05  FILLER                      PIC X(08) VALUE "DEBIT   ".
000810 01  WK-C-OPER-TABLE-R REDEFINES WK-C-OPER-TABLE.
000820     05  WK-C-OPER-ENTRY OCCURS 3 TIMES PIC X(08).
000830
000840*****************
000850 LINKAGE SECTION.
000860*****************
000870 01  WK-C-ATAB-AREA.
000880     COPY TFSATAB.
000890     COPY VACM.
000900        EJECT
000910********************************************
000920 PROCEDURE DIVISION USING WK-C-ATAB-AREA
000930                           WK-VACM.
000940********************************************
000950 MAIN-MODULE.
000960     PERFORM A000-PROCESS-CALLED-ROUTINE
000970        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000980     GOBACK.
000990
001000*-------------------------------------------------------------------------*
001010*  SEARCH THE IN-CORE ACCOUNT TABLE AND, IF ASKED, POST THE AMOUNT        *
001020*-------------------------------------------------------------------------*
001030 A000-PROCESS-CALLED-ROUTINE.
001040     INITIALIZE WK-VACM-OUTPUT.
001050     MOVE "N"                TO WK-VACM-FOUND.
001060     MOVE WK-VACM-ACCTNO     TO WK-C-SEARCH-ACCTNO.
001070     MOVE WK-VACM-BANKID     TO WK-C-SEARCH-BANKID.
001080     MOVE ZERO               TO WK-C-SUB.
001090
001100     PERFORM A050-SEARCH-ACCOUNT-TABLE
001110        THRU A059-SEARCH-ACCOUNT-TABLE-EX
001120        VARYING WK-C-SUB FROM 1 BY 1
001130        UNTIL WK-C-SUB > WK-ATAB-COUNT.
001140
001150 A099-PROCESS-CALLED-ROUTINE-EX.
001160     EXIT.
001170
001180*-------------------------------------------------------------------------*
001190*  ONE PASS OF THE ACCOUNT TABLE SEARCH - CALLED REPEATEDLY BY THE        *
001200*  VARYING PERFORM ABOVE                                                  *
001210*-------------------------------------------------------------------------*
001220 A050-SEARCH-ACCOUNT-TABLE.
001230     IF WK-ATAB-ACCTNO(WK-C-SUB) = WK-C-SEARCH-ACCTNO
001240     AND WK-ATAB-BANKID(WK-C-SUB) = WK-C-SEARCH-BANKID
001250         PERFORM A100-RETURN-OR-UPDATE
001260         MOVE WK-ATAB-MAXOCC TO WK-C-SUB
001270     END-IF.
001280 A059-SEARCH-ACCOUNT-TABLE-EX.
001290     EXIT.
001300
001310 A100-RETURN-OR-UPDATE.
001320     MOVE "Y"                      TO WK-VACM-FOUND.
001330     IF WK-VACM-OPER = "CREDIT  "
001340         ADD WK-VACM-AMOUNT TO WK-ATAB-BALANCE(WK-C-SUB)
001350     ELSE
001360         IF WK-VACM-OPER = "DEBIT   "
001370             SUBTRACT WK-VACM-AMOUNT
001380                 FROM WK-ATAB-BALANCE(WK-C-SUB)
001390         END-IF
001400     END-IF.
001410     MOVE WK-ATAB-HOLDER-NAME(WK-C-SUB) TO WK-VACM-HOLDER-NAME.
001420     MOVE WK-ATAB-ID-TYPE(WK-C-SUB)     TO WK-VACM-ID-TYPE.
001430     MOVE WK-ATAB-STATUS(WK-C-SUB)      TO WK-VACM-STATUS.
001440     MOVE WK-ATAB-CURRENCY(WK-C-SUB)    TO WK-VACM-CURRENCY.
001450     MOVE WK-ATAB-BALANCE(WK-C-SUB)     TO WK-VACM-BALANCE.
