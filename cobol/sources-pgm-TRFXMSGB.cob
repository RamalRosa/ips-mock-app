000100 IDENTIFICATION DIVISION.
000110*************************
000120 PROGRAM-ID.     TRFXMSGB.
000130 AUTHOR.         A NAIDU.
000140 INSTALLATION.   TRF TREASURY SYSTEMS UNIT.
000150 DATE-WRITTEN.   11 JAN 2023.
000160 DATE-COMPILED.
000170 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK AND
000180                  MUST NOT BE COPIED OR DISCLOSED WITHOUT
000190                  AUTHORITY.
000200*
000210*DESCRIPTION :  THIS ROUTINE BUILDS THE OUTBOUND SWIFT-STYLE
000220*               MT103 CUSTOMER CREDIT TRANSFER MESSAGE AND THE
000230*               MT910 CREDIT ADVICE FROM A PAYMENT WORK RECORD
000240*               FOR THE IPS MESSAGE SIMULATOR.  NOTE: COPY FROM
000250*               TRFXMSGP PROGRAM FOR THE TAG LAYOUT - KEEP THE
000260*               TWO IN STEP WHEN EITHER IS CHANGED.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310*  G4C01A - ACNRJR  - 11/01/2023 - IPS PHASE 3 REM 2023 Q1
000320*                                  RELEASE - E-REQUEST# 58201
000330*                                  INITIAL VERSION.
000340*----------------------------------------------------------------*
000350*  G4C03B - VENL29  - 02/02/2023 - IPS PHASE 3
000360*                                  AMOUNT MUST BE ROUNDED
000370*                                  HALF-UP TO 2 DECIMALS BEFORE
000380*                                  THE COMMA-DECIMAL TEXT FORM
000390*                                  IS BUILT - PREVIOUSLY
000400*                                  TRUNCATED.
000410*----------------------------------------------------------------*
000420*  G4C091 - ACNRJR  - 02/05/2023 - IPS PHASE 3 - INTERNAL REVIEW
000430*                                  THE WK-C-SWFMT103/WK-C-SWFMT910
000440*                                  LINKAGE PARAMETERS WERE NEVER
000450*                                  MOVED TO - THIS ROUTINE BUILDS
000460*                                  THE TEXT BLOCK DIRECTLY BY
000470*                                  STRING.  REMOVED FROM THE
000480*                                  CALLING SEQUENCE - SEE ALSO
000490*                                  TRFIPS02.
000500*----------------------------------------------------------------*
000510 EJECT
000520**********************
000530 ENVIRONMENT DIVISION.
000540**********************
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-AS400.
000570 OBJECT-COMPUTER.  IBM-AS400.
000580 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000590                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000600*
000610 DATA DIVISION.
000620***************
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER                          PIC X(24)        VALUE
000660     "** PROGRAM TRFXMSGB **".
000670
000680 01  WK-C-CONST.
000690     05  WK-C-SENDER-BIC             PIC X(12) VALUE
000700         "BKAALKLXADVP".
000710     05  WK-C-RECEIVER-BIC           PIC X(11) VALUE
000720         "BKBKDEFFMVP".
000730     05  WK-C-CHK103                 PIC X(12) VALUE
000740         "AB12CD34EF56".
000750     05  WK-C-CHK910                 PIC X(12) VALUE
000760         "ZX98YU76TR54".
000770     05  FILLER                      PIC X(08).
000780
000790 01  WK-C-AMT-WORK.
000800     05  WK-C-AMT-ROUNDED            PIC S9(13)V9(2) COMP-3.
000810     05  WK-C-AMT-EDIT               PIC Z(12)9.99.
000820     05  WK-C-AMT-TRIM               PIC X(16).
000830     05  FILLER                      PIC X(05).
000840 01  WK-C-AMT-WORK-X REDEFINES WK-C-AMT-WORK PIC X(44).
000850
000860 01  WK-C-SCAN-COUNTERS.
000870     05  WK-C-LEAD-SPACES            PIC S9(04) COMP VALUE ZERO.
000880     05  WK-C-AMT-START              PIC S9(04) COMP VALUE ZERO.
000890     05  FILLER                      PIC X(04).
000900 01  WK-C-SCAN-COUNTERS-X REDEFINES WK-C-SCAN-COUNTERS PIC X(08).
000910
000920 01  WK-C-DATE-WORK.
000930     05  WK-C-VDATE-CCYY             PIC 9(04).
000940     05  WK-C-VDATE-MM               PIC 9(02).
000950     05  WK-C-VDATE-DD               PIC 9(02).
000960     05  FILLER                      PIC X(04).
000970 01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK PIC X(12).
000980
000990 LINKAGE SECTION.
001000*****************
001010 01  WK-C-PAYM-AREA.
001020     COPY TFSPAYM.
001030 01  WK-C-MTXT-AREA.
001040     COPY TFSMTXT.
001050     COPY VMSB.
001060        EJECT
001070********************************************
001080 PROCEDURE DIVISION USING WK-C-PAYM-AREA
001090                           WK-C-MTXT-AREA
001100                           WK-VMSB.
001110********************************************
001120 MAIN-MODULE.
001130     MOVE "Y"  TO WK-VMSB-OK.
001140     MOVE ZERO TO WK-MTXT-COUNT.
001150
001160     IF TFSPAYM-REFERENCE = SPACES
001170     OR TFSPAYM-CURRENCY  = SPACES
001180     OR TFSPAYM-AMOUNT    = ZERO
001190         MOVE "N" TO WK-VMSB-OK
001200         GO TO Z000-END-PROGRAM
001210     END-IF.
001220
001230     PERFORM A100-BUILD-AMOUNT-TEXT THRU A199-BUILD-AMOUNT-TEXT-EX.
001240     PERFORM A200-SPLIT-RUN-DATE THRU A299-SPLIT-RUN-DATE-EX.
001250
001260     IF WK-VMSB-OPER = "BUILD103"
001270         PERFORM B100-BUILD-MT103 THRU B199-BUILD-MT103-EX
001280         MOVE "SENT"      TO TFSPAYM-STATUS
001290     ELSE
001300         IF WK-VMSB-OPER = "BUILD910"
001310             PERFORM C100-BUILD-MT910 THRU C199-BUILD-MT910-EX
001320             MOVE "CREDITED" TO TFSPAYM-STATUS
001330         END-IF
001340     END-IF.
001350
001360 Z000-END-PROGRAM.
001370     GOBACK.
001380
001390*-------------------------------------------------------------------------*
001400*  ROUND THE AMOUNT HALF-UP TO 2 DECIMALS AND BUILD THE COMMA-DECIMAL    *
001410*  TEXT FORM USED ON TAGS 32A/33B (FIXED LAYOUT, 15 CHARACTERS WIDE)      *
001420*-------------------------------------------------------------------------*
001430 A100-BUILD-AMOUNT-TEXT.
001440     COMPUTE WK-C-AMT-ROUNDED ROUNDED =
001450             TFSPAYM-AMOUNT + 0.
001460     MOVE WK-C-AMT-ROUNDED TO WK-C-AMT-EDIT.
001470     MOVE ZERO TO WK-C-LEAD-SPACES.
001480     INSPECT WK-C-AMT-EDIT TALLYING WK-C-LEAD-SPACES
001490             FOR LEADING SPACE.
001500     COMPUTE WK-C-AMT-START = WK-C-LEAD-SPACES + 1.
001510     MOVE SPACES TO WK-C-AMT-TRIM.
001520     MOVE WK-C-AMT-EDIT(WK-C-AMT-START:) TO WK-C-AMT-TRIM.
001530     INSPECT WK-C-AMT-TRIM REPLACING FIRST "." BY ",".
001540 A199-BUILD-AMOUNT-TEXT-EX.
001550     EXIT.
001560
001570*-------------------------------------------------------------------------*
001580*  DECOMPOSE THE RUN DATE PASSED BY THE DRIVER INTO ITS YYMMDD VALUE-     *
001590*  DATE FORM                                                              *
001600*-------------------------------------------------------------------------*
001610 A200-SPLIT-RUN-DATE.
001620     MOVE WK-VMSB-RUNDTE TO WK-C-DATE-WORK-R.
001630 A299-SPLIT-RUN-DATE-EX.
001640     EXIT.
001650
001660*-------------------------------------------------------------------------*
001670*  BUILD THE MT103 CUSTOMER CREDIT TRANSFER TEXT BLOCK                    *
001680*-------------------------------------------------------------------------*
001690 B100-BUILD-MT103.
001700     PERFORM B110-WRITE-LINE.
001710     STRING "{1:F01" DELIMITED BY SIZE
001720            WK-C-SENDER-BIC DELIMITED BY SIZE
001730            "0000000000}" DELIMITED BY SIZE
001740            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
001750
001760     PERFORM B110-WRITE-LINE.
001770     STRING "{2:I103" DELIMITED BY SIZE
001780            WK-C-RECEIVER-BIC DELIMITED BY SIZE
001790            "N}" DELIMITED BY SIZE
001800            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
001810
001820     PERFORM B110-WRITE-LINE.
001830     STRING "{3:{108:" DELIMITED BY SIZE
001840            TFSPAYM-REFERENCE DELIMITED BY SIZE
001850            "}}" DELIMITED BY SIZE
001860            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
001870
001880     PERFORM B110-WRITE-LINE.
001890     MOVE "{4:" TO WK-MTXT-LINE(WK-MTXT-COUNT).
001900
001910     PERFORM B110-WRITE-LINE.
001920     STRING ":20:" DELIMITED BY SIZE
001930            TFSPAYM-REFERENCE DELIMITED BY SIZE
001940            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
001950
001960     PERFORM B110-WRITE-LINE.
001970     MOVE ":23B:CRED" TO WK-MTXT-LINE(WK-MTXT-COUNT).
001980
001990     PERFORM B110-WRITE-LINE.
002000     STRING ":32A:" DELIMITED BY SIZE
002010            WK-C-VDATE-CCYY(3:2) DELIMITED BY SIZE
002020            WK-C-VDATE-MM DELIMITED BY SIZE
002030            WK-C-VDATE-DD DELIMITED BY SIZE
002040            TFSPAYM-CURRENCY DELIMITED BY SIZE
002050            WK-C-AMT-TRIM DELIMITED BY SPACE
002060            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002070
002080     PERFORM B110-WRITE-LINE.
002090     STRING ":33B:" DELIMITED BY SIZE
002100            TFSPAYM-CURRENCY DELIMITED BY SIZE
002110            WK-C-AMT-TRIM DELIMITED BY SPACE
002120            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002130
002140     PERFORM B110-WRITE-LINE.
002150     STRING ":50K:/" DELIMITED BY SIZE
002160            TFSPAYM-DEBTOR-ACCT DELIMITED BY SIZE
002170            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002180
002190     PERFORM B110-WRITE-LINE.
002200     MOVE TFSPAYM-DEBTOR-NAME TO WK-MTXT-LINE(WK-MTXT-COUNT).
002210
002220     PERFORM B110-WRITE-LINE.
002230     MOVE TFSPAYM-DEBTOR-ADDR TO WK-MTXT-LINE(WK-MTXT-COUNT).
002240
002250     PERFORM B110-WRITE-LINE.
002260     STRING ":59:/" DELIMITED BY SIZE
002270            TFSPAYM-CREDITOR-ACCT DELIMITED BY SIZE
002280            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002290
002300     PERFORM B110-WRITE-LINE.
002310     MOVE TFSPAYM-CREDITOR-NAME TO WK-MTXT-LINE(WK-MTXT-COUNT).
002320
002330     PERFORM B110-WRITE-LINE.
002340     MOVE TFSPAYM-CREDITOR-ADDR TO WK-MTXT-LINE(WK-MTXT-COUNT).
002350
002360     PERFORM B110-WRITE-LINE.
002370     STRING ":70:" DELIMITED BY SIZE
002380            TFSPAYM-REMIT-INFO DELIMITED BY SIZE
002390            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002400
002410     PERFORM B110-WRITE-LINE.
002420     MOVE ":71A:SHA" TO WK-MTXT-LINE(WK-MTXT-COUNT).
002430
002440     PERFORM B110-WRITE-LINE.
002450     MOVE "-}" TO WK-MTXT-LINE(WK-MTXT-COUNT).
002460
002470     PERFORM B110-WRITE-LINE.
002480     STRING "{5:{CHK:" DELIMITED BY SIZE
002490            WK-C-CHK103 DELIMITED BY SIZE
002500            "}}" DELIMITED BY SIZE
002510            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002520 B199-BUILD-MT103-EX.
002530     EXIT.
002540
002550 B110-WRITE-LINE.
002560     ADD 1 TO WK-MTXT-COUNT.
002570     MOVE SPACES TO WK-MTXT-LINE(WK-MTXT-COUNT).
002580 B119-WRITE-LINE-EX.
002590     EXIT.
002600
002610*-------------------------------------------------------------------------*
002620*  BUILD THE MT910 CREDIT ADVICE TEXT BLOCK                               *
002630*-------------------------------------------------------------------------*
002640 C100-BUILD-MT910.
002650     PERFORM B110-WRITE-LINE.
002660     STRING "{1:F01" DELIMITED BY SIZE
002670            WK-C-RECEIVER-BIC DELIMITED BY SIZE
002680            "0000000000}" DELIMITED BY SIZE
002690            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002700
002710     PERFORM B110-WRITE-LINE.
002720     STRING "{2:I910" DELIMITED BY SIZE
002730            WK-C-SENDER-BIC DELIMITED BY SIZE
002740            "N}" DELIMITED BY SIZE
002750            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002760
002770     PERFORM B110-WRITE-LINE.
002780     STRING "{3:{108:" DELIMITED BY SIZE
002790            TFSPAYM-REFERENCE DELIMITED BY SIZE
002800            "}}" DELIMITED BY SIZE
002810            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002820
002830     PERFORM B110-WRITE-LINE.
002840     MOVE "{4:" TO WK-MTXT-LINE(WK-MTXT-COUNT).
002850
002860     PERFORM B110-WRITE-LINE.
002870     STRING ":20:" DELIMITED BY SIZE
002880            TFSPAYM-REFERENCE DELIMITED BY SIZE
002890            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002900
002910     PERFORM B110-WRITE-LINE.
002920     STRING ":21:" DELIMITED BY SIZE
002930            TFSPAYM-REFERENCE DELIMITED BY SIZE
002940            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
002950
002960     PERFORM B110-WRITE-LINE.
002970     STRING ":25:" DELIMITED BY SIZE
002980            TFSPAYM-CURRENCY DELIMITED BY SIZE
002990            "12345678" DELIMITED BY SIZE
003000            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
003010
003020     PERFORM B110-WRITE-LINE.
003030     STRING ":32A:" DELIMITED BY SIZE
003040            WK-C-VDATE-CCYY(3:2) DELIMITED BY SIZE
003050            WK-C-VDATE-MM DELIMITED BY SIZE
003060            WK-C-VDATE-DD DELIMITED BY SIZE
003070            TFSPAYM-CURRENCY DELIMITED BY SIZE
003080            WK-C-AMT-TRIM DELIMITED BY SPACE
003090            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
003100
003110     PERFORM B110-WRITE-LINE.
003120     STRING ":52A:" DELIMITED BY SIZE
003130            WK-C-SENDER-BIC DELIMITED BY SIZE
003140            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
003150
003160     PERFORM B110-WRITE-LINE.
003170     STRING ":72:/ACC/" DELIMITED BY SIZE
003180            TFSPAYM-CREDITOR-ACCT DELIMITED BY SIZE
003190            " CREDITED" DELIMITED BY SIZE
003200            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
003210
003220     PERFORM B110-WRITE-LINE.
003230     MOVE "-}" TO WK-MTXT-LINE(WK-MTXT-COUNT).
003240
003250     PERFORM B110-WRITE-LINE.
003260     STRING "{5:{CHK:" DELIMITED BY SIZE
003270            WK-C-CHK910 DELIMITED BY SIZE
003280            "}}" DELIMITED BY SIZE
003290            INTO WK-MTXT-LINE(WK-MTXT-COUNT).
003300 C199-BUILD-MT910-EX.
003310     EXIT.
