000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRFVBKM.
000120 AUTHOR. ACCENTURE.
000130 INSTALLATION. TRF TREASURY SYSTEMS UNIT.
000140 DATE-WRITTEN. 03 APR 2019.
000150 DATE-COMPILED.
000160 SECURITY. THIS PROGRAM IS THE PROPERTY OF THE BANK AND MUST
000170           NOT BE COPIED OR DISCLOSED WITHOUT AUTHORITY.
000180*=================================================================
000190*
000200*DESCRIPTION : THIS IS A CALLED ROUTINE TO LOOK UP AND MAINTAIN
000210*              THE IN-CORE PARTICIPANT BANK TABLE - THE
000220*              SETTLEMENT LIQUIDITY LEDGER OF THE IPS.
000230*              OPERATION "CREDIT"/"DEBIT" POST TO
000240*              WK-BTAB-LIQUIDITY-BAL.  A BANK CODE NOT FOUND IN
000250*              THE TABLE IS A SILENT NO-OP - NO ERROR STATUS IS
000260*              RETURNED, ONLY WK-VBKM-FOUND = "N".  PER SOURCE,
000270*              NO SUFFICIENT-BALANCE CHECK IS PERFORMED.
000280*=================================================================
000290*
000300* HISTORY OF AMENDMENT :
000310*=================================================================
000320*
000330* G4D00A - ACNRJR  - 03/04/2019 - CASH MANAGEMENT ROAD MAP - P19
000340*                     GPI DAY4 (RETRO FROM GPI DAY2B HO)
000350*                     - INITIAL VERSION.
000360*-----------------------------------------------------------------
000370* G4D014 - VENTEH  - 22/07/2020 - CASH MANAGEMENT ROAD MAP - P19
000380*                     - ADD WK-VBKM-NAME TO THE RESPONSE SO
000390*                       CALLERS BUILDING AN ADVICE DO NOT NEED A
000400*                       SECOND LOOKUP.
000410*=================================================================
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000480        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000490 DATA DIVISION.
000500 WORKING-STORAGE SECTION.
000510 01  FILLER                      PIC X(24) VALUE
000520        "** PROGRAM TRFVBKM **".
000530
000540 01  WS-C-FLAG.
000550     05  WS-C-REC-FOUND           PIC X(01).
000560     05  FILLER                   PIC X(03).
000570
000580 01  WK-C-WORK-AREA.
000590     05  WK-C-SUB                 PIC S9(04) COMP VALUE ZERO.
000600     05  WK-C-SUB-DISPLAY REDEFINES WK-C-SUB PIC 9(04).
000610     05  WK-C-NET-MOVEMENT        PIC S9(13)V9(2) VALUE ZERO.
000620     05  WK-C-NET-MOVEMENT-X REDEFINES WK-C-NET-MOVEMENT
000630                                  PIC S9(15).
000640     05  WK-C-BANKID-WORK         PIC X(11).
000650     05  WK-C-BANKID-SPLIT REDEFINES WK-C-BANKID-WORK.
000660         10  WK-C-BANKID-CTRY     PIC X(02).
000670         10  WK-C-BANKID-REST     PIC X(09).
000680     05  FILLER                   PIC X(08).
000690
000700 LINKAGE SECTION.
000710 01  WK-C-BTAB-AREA.
000720     COPY TFSBTAB.
000730     COPY VBKM.
000740
000750 PROCEDURE DIVISION USING WK-C-BTAB-AREA
000760                           WK-VBKM.
000770 MAIN-MODULE.
000780     PERFORM A000-PROCESS-CALLED-ROUTINE
000790        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000800     GOBACK.
000810
000820*----------------------------------------------------------------*
000830 A000-PROCESS-CALLED-ROUTINE.
000840*----------------------------------------------------------------*
000850     INITIALIZE WK-VBKM-OUTPUT.
000860     MOVE "N" TO WS-C-REC-FOUND.
000870     MOVE WK-VBKM-BANKID TO WK-C-BANKID-WORK.
000880     MOVE ZERO TO WK-C-SUB.
000890     PERFORM A050-SEARCH-BANK-TABLE
000900        THRU A059-SEARCH-BANK-TABLE-EX
000910        VARYING WK-C-SUB FROM 1 BY 1
000920        UNTIL WK-C-SUB > WK-BTAB-COUNT.
000930     MOVE WS-C-REC-FOUND TO WK-VBKM-FOUND.
000940
000950 A099-PROCESS-CALLED-ROUTINE-EX.
000960     EXIT.
000970
000980*----------------------------------------------------------------*
000990*  ONE PASS OF THE BANK TABLE SEARCH - CALLED REPEATEDLY BY THE   *
001000*  VARYING PERFORM ABOVE                                         *
001010*----------------------------------------------------------------*
001020 A050-SEARCH-BANK-TABLE.
001030     IF WK-BTAB-BANKID(WK-C-SUB) = WK-VBKM-BANKID
001040         MOVE "Y" TO WS-C-REC-FOUND
001050         PERFORM B000-POST-LIQUIDITY
001060         MOVE WK-BTAB-MAXOCC TO WK-C-SUB
001070     END-IF.
001080 A059-SEARCH-BANK-TABLE-EX.
001090     EXIT.
001100
001110*----------------------------------------------------------------*
001120 B000-POST-LIQUIDITY.
001130*----------------------------------------------------------------*
001140     IF WK-VBKM-OPER = "CREDIT  "
001150         ADD WK-VBKM-AMOUNT TO WK-BTAB-LIQUIDITY-BAL(WK-C-SUB)
001160     ELSE
001170         IF WK-VBKM-OPER = "DEBIT   "
001180             SUBTRACT WK-VBKM-AMOUNT
001190                 FROM WK-BTAB-LIQUIDITY-BAL(WK-C-SUB)
001200         END-IF
001210     END-IF.
001220     MOVE WK-BTAB-NAME(WK-C-SUB) TO WK-VBKM-NAME.
001230     MOVE WK-BTAB-LIQUIDITY-BAL(WK-C-SUB) TO
001240          WK-VBKM-LIQUIDITY-BAL.
001250 B099-POST-LIQUIDITY-EX.
001260     EXIT.
