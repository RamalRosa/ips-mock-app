000100* TFSATAB.CPYBK
000110* IN-CORE TABLE IMAGE OF THE TFSACCT MASTER, BUILT AT START OF
000120* RUN BY THE BATCH DRIVER AND PASSED BY REFERENCE TO EVERY
000130* CALLED ROUTINE THAT NEEDS ACCOUNT LOOKUP (TRFVACM, AND VIA IT
000140* TRFVAVR / TRFVCTS / TRFVBIQ).  TABLE SIZE IS A WORKING LIMIT
000150* FOR A SINGLE BATCH RUN, NOT A MASTER-FILE CAPACITY LIMIT.
000160*
000170     05  WK-ATAB-COUNT               PIC S9(04) COMP VALUE ZERO.
000180     05  WK-ATAB-MAXOCC               PIC S9(04) COMP VALUE +500.
000190     05  FILLER                      PIC X(04).
000200     05  WK-ATAB-ENTRY OCCURS 500 TIMES
000210                         INDEXED BY WK-ATAB-IDX.
000220         10  WK-ATAB-ACCTNO           PIC X(20).
000230         10  WK-ATAB-BANKID           PIC X(11).
000240         10  WK-ATAB-HOLDER-NAME      PIC X(35).
000250         10  WK-ATAB-ID-TYPE          PIC X(10).
000260         10  WK-ATAB-ID-NUMBER        PIC X(20).
000270         10  WK-ATAB-BALANCE          PIC S9(13)V9(2).
000280         10  WK-ATAB-STATUS           PIC X(08).
000290         10  WK-ATAB-CURRENCY         PIC X(03).
