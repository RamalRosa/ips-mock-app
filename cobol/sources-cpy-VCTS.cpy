000100* VCTS.CPYBK - LINKAGE PARAMETER FOR TRFVCTS (CREDIT TRANSFER
000110* SETTLEMENT CALLED ROUTINE).
000120*****************************************************************
000130* HISTORY OF MODIFICATION:
000140*****************************************************************
000150* G4B011 ACNFEN  21/09/2022 - IPS PHASE 2
000160*                           - EXTEND WK-VCTS-E2E-ID TO 20 BYTES
000170*                             TO CARRY THE FULL FALLBACK
000180*                             END-TO-END ID WITHOUT TRUNCATION.
000190*---------------------------------------------------------------*
000200* G4A003 VENADG  04/05/1991 - IPS LIQUIDITY SWITCH PHASE 1
000210*                           - INITIAL VERSION.
000220*****************************************************************
000230 01  WK-VCTS.
000240     05  WK-VCTS-INPUT.
000250         10  WK-VCTS-MSGID            PIC X(20).
000260         10  WK-VCTS-INITIATOR-BIC    PIC X(11).
000270         10  WK-VCTS-RECEIVER-BIC     PIC X(11).
000280         10  WK-VCTS-DEBTOR-ACCT      PIC X(20).
000290         10  WK-VCTS-CREDITOR-ACCT    PIC X(20).
000300         10  WK-VCTS-AMOUNT           PIC S9(13)V9(2).
000310         10  WK-VCTS-CURRENCY         PIC X(03).
000320     05  WK-VCTS-OUTPUT.
000330         10  WK-VCTS-STATUS           PIC X(04).
000340         10  WK-VCTS-REASON-CODE      PIC X(04).
000350         10  WK-VCTS-REASON-TEXT      PIC X(50).
000360         10  WK-VCTS-E2E-ID           PIC X(20).
000370         10  WK-VCTS-AMOUNT-OUT       PIC S9(13)V9(2).
000380         10  WK-VCTS-CURRENCY-OUT     PIC X(03).
