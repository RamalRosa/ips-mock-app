000100* VBKM.CPYBK - LINKAGE PARAMETER FOR TRFVBKM (BANK MASTER
000110* MAINTENANCE CALLED ROUTINE).  OPERATION CODES:
000120*     "LOOKUP  " - KEYED LOOKUP ONLY, NO UPDATE
000130*     "CREDIT  " - ADD WK-VBKM-AMOUNT TO THE LIQUIDITY BALANCE
000140*     "DEBIT   " - SUBTRACT WK-VBKM-AMOUNT FROM THE BALANCE
000150* A BANK CODE THAT DOES NOT MATCH ANY TABLE ENTRY IS A SILENT
000160* NO-OP ON CREDIT/DEBIT - WK-VBKM-FOUND COMES BACK "N" BUT NO
000170* ERROR STATUS IS RAISED (MATCHES THE SOURCE BEHAVIOUR).
000180*****************************************************************
000190* HISTORY OF MODIFICATION:
000200*****************************************************************
000210* G4A006 VENADG  03/04/2019 - IPS LIQUIDITY SWITCH PHASE 1
000220*                           - INITIAL VERSION.
000230*****************************************************************
000240 01  WK-VBKM.
000250     05  WK-VBKM-INPUT.
000260         10  WK-VBKM-OPER             PIC X(08).
000270         10  WK-VBKM-BANKID           PIC X(11).
000280         10  WK-VBKM-AMOUNT           PIC S9(13)V9(2).
000290     05  WK-VBKM-OUTPUT.
000300         10  WK-VBKM-FOUND            PIC X(01).
000310         10  WK-VBKM-NAME             PIC X(35).
000320         10  WK-VBKM-LIQUIDITY-BAL    PIC S9(13)V9(2).
