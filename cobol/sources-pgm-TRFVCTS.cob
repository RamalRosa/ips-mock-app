000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFVCTS.
000130 AUTHOR. VENADG.
000140 INSTALLATION. TRF TREASURY SYSTEMS UNIT.
000150 DATE-WRITTEN. 04 MAY 1991.
000160 DATE-COMPILED.
000170 SECURITY. THIS PROGRAM IS THE PROPERTY OF THE BANK AND MUST
000180           NOT BE COPIED OR DISCLOSED WITHOUT AUTHORITY.
000190*DESCRIPTION : CREDIT TRANSFER SETTLEMENT ENGINE FOR THE IPS.
000200*              VALIDATES THE PAYER ACCOUNT, HOLDS LIQUIDITY AT
000210*              THE DEBTOR AGENT, VALIDATES THE PAYEE ACCOUNT,
000220*              RELEASES LIQUIDITY TO THE CREDITOR AGENT, THEN
000230*              MOVES THE CUSTOMER FUNDS.  THIS ROUTINE IS
000240*              INITIATED BY TRFIPS01 PGM.
000250*
000260*    RETURN STATUS (WK-VCTS-STATUS / WK-VCTS-REASON-CODE):
000270*    ACSC / (BLANK)    - SETTLED
000280*    RJCT / AC04       - PAYER OR PAYEE ACCOUNT NOT FOUND
000290*    RJCT / U999       - INTERNAL ERROR
000300*=================================================================
000310* HISTORY OF MODIFICATION:
000320*=================================================================
000330* G4B022 - ACNFEN  - 21/09/2022 - IPS PHASE 2
000340*                   - PER e-Req 58066, THE LIQUIDITY HOLD TAKEN
000350*                     AT B200 IS DELIBERATELY NOT RELEASED WHEN
000360*                     THE PAYEE ACCOUNT IS SUBSEQUENTLY NOT
000370*                     FOUND AT B300.  BUSINESS HAS CONFIRMED
000380*                     THIS IS THE REQUIRED TREATMENT PENDING
000390*                     THE RECONCILIATION UNIT'S MANUAL REVIEW.
000400*                     DO NOT "FIX" THIS WITHOUT A CHANGE REQUEST.
000410*-----------------------------------------------------------------
000420* G4A008 - RMENON  - 04/05/1991 - INITIAL VERSION
000430*                   - LIQUIDITY SWITCH PROJECT FIRST RELEASE
000440*=================================================================
000450* G4B040 - TSOONG  - 19/11/1998 - Y2K REMEDIATION
000460*                   - NO CENTURY-SENSITIVE DATE HELD HERE,
000470*                     REVIEWED, SIGNED OFF, NO CHANGE
000480*=================================================================
000490
000500 ENVIRONMENT DIVISION.
000510*********************
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-AS400.
000540 OBJECT-COMPUTER. IBM-AS400.
000550 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000560         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000570         UPSI-0 IS UPSI-SWITCH-0
000580         ON STATUS IS U0-ON
000590         OFF STATUS IS U0-OFF.
000600
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630***********************
000640 01  FILLER                      PIC X(24) VALUE
000650         "** PROGRAM TRFVCTS **".
000660
000670 01  WK-C-WORK-AREA.
000680     05  WS-E2E-SUFFIX            PIC X(20).
000690     05  WS-E2E-SUFFIX-R REDEFINES WS-E2E-SUFFIX.
000700         10  WS-E2E-LIT           PIC X(04).
000710         10  WS-E2E-PAYER         PIC X(08).
000720         10  WS-E2E-DASH          PIC X(01).
000730         10  WS-E2E-PAYEE         PIC X(07).
000740     05  WS-CCY-DEFAULTED         PIC X(03).
000750     05  FILLER                   PIC X(04).
000760
000770 01  WK-C-SETTLE-COUNTERS.
000780     05  WK-C-HOLD-TAKEN          PIC S9(01) COMP VALUE ZERO.
000790     05  WK-C-HOLD-TAKEN-X REDEFINES WK-C-HOLD-TAKEN PIC 9.
000800     05  FILLER                   PIC X(03).
000810
000820 01  WK-C-INLINE-VACM.
000830     05  WK-IN-VACM-OPER          PIC X(08).
000840     05  WK-IN-VACM-ACCTNO        PIC X(20).
000850     05  WK-IN-VACM-BANKID        PIC X(11).
000860     05  WK-IN-VACM-AMOUNT        PIC S9(13)V9(2) VALUE ZERO.
000870     05  WK-IN-VACM-FOUND         PIC X(01).
000880     05  WK-IN-VACM-HOLDER-NAME   PIC X(35).
000890     05  WK-IN-VACM-ID-TYPE       PIC X(10).
000900     05  WK-IN-VACM-STATUS        PIC X(08).
000910     05  WK-IN-VACM-CURRENCY      PIC X(03).
000920     05  WK-IN-VACM-BALANCE       PIC S9(13)V9(2).
000930     05  FILLER                   PIC X(05).
000940
000950 01  WK-C-INLINE-VBKM.
000960     05  WK-IN-VBKM-OPER          PIC X(08).
000970     05  WK-IN-VBKM-BANKID        PIC X(11).
000980     05  WK-IN-VBKM-AMOUNT        PIC S9(13)V9(2) VALUE ZERO.
000990     05  WK-IN-VBKM-FOUND         PIC X(01).
001000     05  WK-IN-VBKM-NAME          PIC X(35).
001010     05  WK-IN-VBKM-LIQUIDITY-BAL PIC S9(13)V9(2).
001020     05  FILLER                   PIC X(05).
001030 01  WK-C-INLINE-VBKM-X REDEFINES WK-C-INLINE-VBKM
001040                                  PIC X(70).
001050
001060 LINKAGE SECTION.
001070****************
001080 01  WK-C-ATAB-AREA.
001090     COPY TFSATAB.
001100 01  WK-C-BTAB-AREA.
001110     COPY TFSBTAB.
001120     COPY VCTS.
001130
001140 PROCEDURE DIVISION USING WK-C-ATAB-AREA
001150                           WK-C-BTAB-AREA
001160                           WK-VCTS.
001170********************************
001180 MAIN-MODULE.
001190     INITIALIZE WK-VCTS-OUTPUT.
001200     MOVE ZERO TO WK-C-HOLD-TAKEN.
001210     MOVE WK-VCTS-CURRENCY TO WS-CCY-DEFAULTED.
001220     IF WS-CCY-DEFAULTED = SPACES
001230         MOVE "LKR" TO WS-CCY-DEFAULTED
001240     END-IF.
001250
001260     PERFORM B100-VALIDATE-PAYER THRU B199-VALIDATE-PAYER-EX.
001270     IF WK-VCTS-STATUS = "RJCT"
001280         GO TO Z000-END-PROGRAM
001290     END-IF.
001300
001310     PERFORM B200-HOLD-LIQUIDITY THRU B299-HOLD-LIQUIDITY-EX.
001320
001330     PERFORM B300-VALIDATE-PAYEE THRU B399-VALIDATE-PAYEE-EX.
001340     IF WK-VCTS-STATUS = "RJCT"
001350* NOTE: THE LIQUIDITY HOLD FROM B200 IS NOT RELEASED HERE.
001360* PRESERVE THIS - SEE CHANGE LOG G4B022.
001370         GO TO Z000-END-PROGRAM
001380     END-IF.
001390
001400     PERFORM B400-RELEASE-CREDIT-LIQUIDITY
001410        THRU B499-RELEASE-CREDIT-LIQUIDITY-EX.
001420     PERFORM B500-POST-PAYER-DEBIT
001430        THRU B599-POST-PAYER-DEBIT-EX.
001440     PERFORM B600-POST-PAYEE-CREDIT
001450        THRU B699-POST-PAYEE-CREDIT-EX.
001460
001470     MOVE "ACSC" TO WK-VCTS-STATUS.
001480     MOVE SPACES TO WK-VCTS-REASON-CODE.
001490     MOVE "Transaction successfully settled through IPS"
001500         TO WK-VCTS-REASON-TEXT.
001510     MOVE WK-VCTS-AMOUNT TO WK-VCTS-AMOUNT-OUT.
001520     MOVE WS-CCY-DEFAULTED TO WK-VCTS-CURRENCY-OUT.
001530     PERFORM C100-BUILD-E2E-ID THRU C199-BUILD-E2E-ID-EX.
001540
001550 Z000-END-PROGRAM.
001560     GOBACK.
001570
001580*-------------------------------------------------------------------------*
001590*  STEP 1 - PAYER ACCOUNT MUST EXIST AT THE INITIATOR (DEBTOR) AGENT      *
001600*-------------------------------------------------------------------------*
001610 B100-VALIDATE-PAYER.
001620     MOVE "LOOKUP  "           TO WK-IN-VACM-OPER.
001630     MOVE WK-VCTS-DEBTOR-ACCT  TO WK-IN-VACM-ACCTNO.
001640     MOVE WK-VCTS-INITIATOR-BIC TO WK-IN-VACM-BANKID.
001650     CALL "TRFVACM" USING WK-C-ATAB-AREA WK-C-INLINE-VACM.
001660     IF WK-IN-VACM-FOUND NOT = "Y"
001670         MOVE "RJCT" TO WK-VCTS-STATUS
001680         MOVE "AC04" TO WK-VCTS-REASON-CODE
001690         MOVE "Initiator account not found at debtor agent"
001700             TO WK-VCTS-REASON-TEXT
001710     END-IF.
001720 B199-VALIDATE-PAYER-EX.
001730     EXIT.
001740
001750*-------------------------------------------------------------------------*
001760*  STEP 2 - DEBIT (HOLD) THE TRANSFER AMOUNT FROM THE INITIATOR'S        *
001770*  LIQUIDITY POSITION AT THE IPS                                         *
001780*-------------------------------------------------------------------------*
001790 B200-HOLD-LIQUIDITY.
001800     MOVE "DEBIT   "            TO WK-IN-VBKM-OPER.
001810     MOVE WK-VCTS-INITIATOR-BIC TO WK-IN-VBKM-BANKID.
001820     MOVE WK-VCTS-AMOUNT        TO WK-IN-VBKM-AMOUNT.
001830     CALL "TRFVBKM" USING WK-C-BTAB-AREA WK-C-INLINE-VBKM.
001840     MOVE 1 TO WK-C-HOLD-TAKEN.
001850 B299-HOLD-LIQUIDITY-EX.
001860     EXIT.
001870
001880*-------------------------------------------------------------------------*
001890*  STEP 3 - PAYEE ACCOUNT MUST EXIST AT THE RECEIVER (CREDITOR) AGENT     *
001900*-------------------------------------------------------------------------*
001910 B300-VALIDATE-PAYEE.
001920     MOVE "LOOKUP  "             TO WK-IN-VACM-OPER.
001930     MOVE WK-VCTS-CREDITOR-ACCT  TO WK-IN-VACM-ACCTNO.
001940     MOVE WK-VCTS-RECEIVER-BIC   TO WK-IN-VACM-BANKID.
001950     CALL "TRFVACM" USING WK-C-ATAB-AREA WK-C-INLINE-VACM.
001960     IF WK-IN-VACM-FOUND NOT = "Y"
001970         MOVE "RJCT" TO WK-VCTS-STATUS
001980         MOVE "AC04" TO WK-VCTS-REASON-CODE
001990         MOVE "Recipient account not found at creditor agent"
002000             TO WK-VCTS-REASON-TEXT
002010     END-IF.
002020 B399-VALIDATE-PAYEE-EX.
002030     EXIT.
002040
002050*-------------------------------------------------------------------------*
002060*  STEP 4 - CREDIT THE TRANSFER AMOUNT TO THE RECEIVER'S LIQUIDITY        *
002070*  POSITION AT THE IPS                                                    *
002080*-------------------------------------------------------------------------*
002090 B400-RELEASE-CREDIT-LIQUIDITY.
002100     MOVE "CREDIT  "           TO WK-IN-VBKM-OPER.
002110     MOVE WK-VCTS-RECEIVER-BIC TO WK-IN-VBKM-BANKID.
002120     MOVE WK-VCTS-AMOUNT       TO WK-IN-VBKM-AMOUNT.
002130     CALL "TRFVBKM" USING WK-C-BTAB-AREA WK-C-INLINE-VBKM.
002140 B499-RELEASE-CREDIT-LIQUIDITY-EX.
002150     EXIT.
002160
002170*-------------------------------------------------------------------------*
002180*  STEP 5 - DEBIT THE PAYER ACCOUNT                                       *
002190*-------------------------------------------------------------------------*
002200 B500-POST-PAYER-DEBIT.
002210     MOVE "DEBIT   "           TO WK-IN-VACM-OPER.
002220     MOVE WK-VCTS-DEBTOR-ACCT  TO WK-IN-VACM-ACCTNO.
002230     MOVE WK-VCTS-INITIATOR-BIC TO WK-IN-VACM-BANKID.
002240     MOVE WK-VCTS-AMOUNT       TO WK-IN-VACM-AMOUNT.
002250     CALL "TRFVACM" USING WK-C-ATAB-AREA WK-C-INLINE-VACM.
002260 B599-POST-PAYER-DEBIT-EX.
002270     EXIT.
002280
002290*-------------------------------------------------------------------------*
002300*  STEP 6 - CREDIT THE PAYEE ACCOUNT                                      *
002310*-------------------------------------------------------------------------*
002320 B600-POST-PAYEE-CREDIT.
002330     MOVE "CREDIT  "            TO WK-IN-VACM-OPER.
002340     MOVE WK-VCTS-CREDITOR-ACCT TO WK-IN-VACM-ACCTNO.
002350     MOVE WK-VCTS-RECEIVER-BIC  TO WK-IN-VACM-BANKID.
002360     MOVE WK-VCTS-AMOUNT        TO WK-IN-VACM-AMOUNT.
002370     CALL "TRFVACM" USING WK-C-ATAB-AREA WK-C-INLINE-VACM.
002380 B699-POST-PAYEE-CREDIT-EX.
002390     EXIT.
002400
002410*-------------------------------------------------------------------------*
002420*  BUILD THE END-TO-END ID WHEN THE CALLER DID NOT SUPPLY ONE             *
002430*-------------------------------------------------------------------------*
002440 C100-BUILD-E2E-ID.
002450     IF WK-VCTS-MSGID NOT = SPACES
002460         MOVE WK-VCTS-MSGID TO WK-VCTS-E2E-ID
002470     ELSE
002480         MOVE "E2E-"              TO WS-E2E-LIT
002490         MOVE WK-VCTS-DEBTOR-ACCT TO WS-E2E-PAYER
002500         MOVE "-"                 TO WS-E2E-DASH
002510         MOVE WK-VCTS-CREDITOR-ACCT TO WS-E2E-PAYEE
002520         MOVE WS-E2E-SUFFIX       TO WK-VCTS-E2E-ID
002530     END-IF.
002540 C199-BUILD-E2E-ID-EX.
002550     EXIT.
